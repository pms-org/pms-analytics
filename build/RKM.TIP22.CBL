000100* ================================================================        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.     RKM-PORTFOLIO-RISK-METRICS.                              
000130 AUTHOR.         R. K. WHITFIELD.                                         
000140 INSTALLATION.   DST SYSTEMS - PORTFOLIO ACCOUNTING DIVISION.             
000150 DATE-WRITTEN.   02/19/1985.                                              
000160 DATE-COMPILED.  02/19/1985.                                              
000170 SECURITY.       CONFIDENTIAL - INTERNAL DST USE ONLY.                    
000180*                                                                         
000190*****************************************************************         
000200* CHANGE LOG                                                              
000210*-----------------------------------------------------------------        
000220* DATE        BY   TICKET      DESCRIPTION                                
000230* ----------  ---  ----------  -----------------------------------        
000240* 02/19/1985  RKW  DST-0126    ORIGINAL CODING - NIGHTLY SHARPE/          
000250* 02/19/1985  RKW  DST-0126    SORTINO COMPUTATION FROM 30-DAY            
000260* 02/19/1985  RKW  DST-0126    PORTFOLIO VALUE HISTORY.                   
000270* 05/30/1987  LMP  DST-0288    ADDED NEWTON-RAPHSON SQUARE ROOT           
000280* 05/30/1987  LMP  DST-0288    PARAGRAPH - COMPILER HAS NO SQRT.          
000290* 01/08/1990  LMP  DST-0440    SKIP PORTFOLIO WHEN FEWER THAN 29          
000300* 01/08/1990  LMP  DST-0440    HISTORY ROWS OR NO OPEN POSITIONS.         
000310* 08/21/1993  TJH  DST-0551    RAISED HISTORY/ANALYSIS TABLE              
000320* 08/21/1993  TJH  DST-0551    CAPACITY FOR LARGER CUSTOMER BASE.         
000330* 12/15/1998  MWJ  Y2K-0051    VALUE-DATE COMPARE NOW FOUR-DIGIT          
000340* 12/15/1998  MWJ  Y2K-0051    CCYY - Y2K FIX (WAS TWO-DIGIT YY).         
000350* 07/11/2002  DJS  DST-0711    SINGLE BATCHED WRITE OF RISK-EVENT         
000360* 07/11/2002  DJS  DST-0711    RECORDS AT END-OF-RUN, NOT PER-            
000370* 07/11/2002  DJS  DST-0711    PORTFOLIO, TO MATCH NEW STANDARD.          
000380* 09/02/2009  CMB  DST-0855    ADDED DOWNSIDE-DEVIATION/SORTINO           
000390* 09/02/2009  CMB  DST-0855    RATIO ALONGSIDE EXISTING SHARPE.           
000400*****************************************************************         
000410*                                                                         
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SOURCE-COMPUTER.   IBM-3090.                                             
000450 OBJECT-COMPUTER.   IBM-3090.                                             
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     CLASS NEGATIVE-RETURN-CLASS IS "-".                                  
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT POSITION-LEDGER-FILE                                          
000520         ASSIGN TO "POSLDGR"                                              
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS WS-POSLDGR-STATUS.                                
000550     SELECT VALUE-HISTORY-FILE                                            
000560         ASSIGN TO "VALHIST"                                              
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         FILE STATUS IS WS-VALHIST-STATUS.                                
000590     SELECT PRICE-QUOTE-FILE                                              
000600         ASSIGN TO "PRICEQT"                                              
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-PRICEQT-STATUS.                                
000630     SELECT RISK-EVENT-FILE                                               
000640         ASSIGN TO "RISKOUT"                                              
000650         ORGANIZATION IS LINE SEQUENTIAL                                  
000660         FILE STATUS IS WS-RISKOUT-STATUS.                                
000670*                                                                         
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700*                                                                         
000710*****************************************************************         
000720* POSITION-LEDGER - READ-ONLY HERE - SUPPLIES THE DISTINCT                
000730* PORTFOLIO-ID LIST AND EACH PORTFOLIO'S OPEN HOLDINGS BY SYMBOL.         
000740*****************************************************************         
000750 FD  POSITION-LEDGER-FILE.                                                
000760 01  POSITION-LEDGER-RECORD.                                              
000770     05  PL-PORTFOLIO-ID              PIC X(36).                          
000780     05  PL-SYMBOL                    PIC X(10).                          
000790     05  PL-HOLDINGS                  PIC S9(9).                          
000800     05  PL-TOTAL-INVESTED            PIC S9(11)V9(4).                    
000810     05  PL-REALIZED-PNL              PIC S9(11)V9(4).                    
000820     05  FILLER                       PIC X(20).                          
000830*                                                                         
000840*****************************************************************         
000850* PORTFOLIO-VALUE-HISTORY - ONE ROW PER PORTFOLIO PER CALENDAR            
000860* DAY - VALUE-DATE CARRIES ITS OWN CCYY-MM-DD BREAKOUT VIEW.              
000870*****************************************************************         
000880 FD  VALUE-HISTORY-FILE.                                                  
000890 01  VALUE-HISTORY-RECORD.                                                
000900     05  VH-PORTFOLIO-ID              PIC X(36).                          
000910     05  VH-VALUE-DATE                PIC X(10).                          
000920     05  VH-VALUE-DATE-PARTS REDEFINES VH-VALUE-DATE.                     
000930         10  VH-VD-CCYY                PIC X(4).                          
000940         10  VH-VD-DASH1                PIC X(1).                         
000950         10  VH-VD-MM                   PIC X(2).                         
000960         10  VH-VD-DASH2                PIC X(1).                         
000970         10  VH-VD-DD                   PIC X(2).                         
000980     05  VH-PORTFOLIO-VALUE            PIC S9(13)V9(4).                   
000990     05  FILLER                        PIC X(10).                         
001000 01  VALUE-HISTORY-KEY-VIEW REDEFINES VALUE-HISTORY-RECORD.               
001010     05  VH-COMBINED-KEY                PIC X(46).                        
001020     05  FILLER                        PIC X(14).                         
001030*                                                                         
001040*****************************************************************         
001050* PRICE-QUOTE - CURRENT MARKET PRICE CATALOG, KEYED BY SYMBOL -           
001060* LOADED INTO AN OCCURS TABLE AND SEARCHED WITH SEARCH ALL.               
001070*****************************************************************         
001080 FD  PRICE-QUOTE-FILE.                                                    
001090 01  PRICE-QUOTE-RECORD.                                                  
001100     05  PQ-SYMBOL                    PIC X(10).                          
001110     05  PQ-CURRENT-PRICE              PIC S9(9)V9(4).                    
001120     05  FILLER                        PIC X(20).                         
001130*                                                                         
001140*****************************************************************         
001150* RISK-EVENT - ONE OUTPUT ROW PER PORTFOLIO WITH SUFFICIENT               
001160* HISTORY - WRITTEN AS A SINGLE BATCHED PASS AT END-OF-RUN.               
001170*****************************************************************         
001180 FD  RISK-EVENT-FILE.                                                     
001190 01  RISK-EVENT-RECORD.                                                   
001200     05  RE-PORTFOLIO-ID               PIC X(36).                         
001210     05  RE-AVG-DAILY-RETURN            PIC S9(3)V9(8).                   
001220     05  RE-SHARPE-RATIO                 PIC S9(3)V9(8).                  
001230     05  RE-SORTINO-RATIO                 PIC S9(3)V9(8).                 
001240     05  FILLER                          PIC X(20).                       
001250 01  RISK-EVENT-PRINT-LINE REDEFINES RISK-EVENT-RECORD.                   
001260     05  REP-PORTFOLIO-ID               PIC X(36).                        
001270     05  REP-AVG-DAILY-RETURN            PIC -(3)9.9(8).                  
001280     05  REP-SHARPE-RATIO                 PIC -(3)9.9(8).                 
001290     05  REP-SORTINO-RATIO                 PIC -(3)9.9(8).                
001300     05  FILLER                           PIC X(4).                       
001310*                                                                         
001320 WORKING-STORAGE SECTION.                                                 
001330*                                                                         
001340 77  WS-POSLDGR-STATUS             PIC X(2)  VALUE SPACES.                
001350 77  WS-VALHIST-STATUS             PIC X(2)  VALUE SPACES.                
001360 77  WS-PRICEQT-STATUS             PIC X(2)  VALUE SPACES.                
001370 77  WS-RISKOUT-STATUS             PIC X(2)  VALUE SPACES.                
001380 77  WS-ANALYSIS-COUNT              PIC S9(8) COMP VALUE ZERO.            
001390 77  WS-HISTORY-COUNT               PIC S9(8) COMP VALUE ZERO.            
001400 77  WS-PRICE-COUNT                 PIC S9(8) COMP VALUE ZERO.            
001410 77  WS-PORTFOLIO-COUNT             PIC S9(8) COMP VALUE ZERO.            
001420 77  WS-RISK-EVENT-COUNT            PIC S9(8) COMP VALUE ZERO.            
001430 77  WS-OUTER-SUB                   PIC S9(8) COMP VALUE ZERO.            
001440 77  WS-INNER-SUB                   PIC S9(8) COMP VALUE ZERO.            
001450 77  WS-PORT-SUB                    PIC S9(8) COMP VALUE ZERO.            
001460 77  WS-PICK-SUB                    PIC S9(8) COMP VALUE ZERO.            
001470 77  WS-SERIES-SUB                  PIC S9(4) COMP VALUE ZERO.            
001480 77  WS-RETURN-SUB                  PIC S9(4) COMP VALUE ZERO.            
001490 77  WS-PORT-HIST-COUNT              PIC S9(4) COMP VALUE ZERO.           
001500 77  WS-NEGATIVE-COUNT                PIC S9(4) COMP VALUE ZERO.          
001510 77  WS-ITERATION-SUB                PIC S9(4) COMP VALUE ZERO.           
001520 77  WS-TODAY-VALUE                PIC S9(13)V9(4) VALUE ZERO.            
001530 77  WS-SUM-RETURNS                 PIC S9(5)V9(10) VALUE ZERO.           
001540 77  WS-SUM-SQ-DEV                  PIC S9(5)V9(10) VALUE ZERO.           
001550 77  WS-SUM-NEG-SQ                  PIC S9(5)V9(10) VALUE ZERO.           
001560 77  WS-VARIANCE                    PIC S9(5)V9(10) VALUE ZERO.           
001570 77  WS-STD-DEV                     PIC S9(5)V9(10) VALUE ZERO.           
001580 77  WS-DOWNSIDE-DEV                PIC S9(5)V9(10) VALUE ZERO.           
001590 77  WS-DEVIATION                   PIC S9(5)V9(10) VALUE ZERO.           
001600 77  WS-SQRT-INPUT                  PIC S9(5)V9(10) VALUE ZERO.           
001610 77  WS-SQRT-GUESS                  PIC S9(5)V9(10) VALUE ZERO.           
001620 77  WS-SQRT-RESULT                 PIC S9(5)V9(10) VALUE ZERO.           
001630*                                                                         
001640 01  WS-SWITCHES.                                                         
001650     05  WS-POSLDGR-EOF-SW           PIC X(1) VALUE "N".                  
001660         88  POSLDGR-EOF                 VALUE "Y".                       
001670     05  WS-VALHIST-EOF-SW           PIC X(1) VALUE "N".                  
001680         88  VALHIST-EOF                 VALUE "Y".                       
001690     05  WS-PRICEQT-EOF-SW           PIC X(1) VALUE "N".                  
001700         88  PRICEQT-EOF                 VALUE "Y".                       
001710     05  WS-PORT-FOUND-SW            PIC X(1) VALUE "N".                  
001720         88  PORTFOLIO-FOUND             VALUE "Y".                       
001730     05  WS-PRICE-FOUND-SW           PIC X(1) VALUE "N".                  
001740         88  PRICE-FOUND                  VALUE "Y".                      
001750     05  WS-SKIP-PORTFOLIO-SW        PIC X(1) VALUE "N".                  
001760         88  SKIP-THIS-PORTFOLIO          VALUE "Y".                      
001770*                                                                         
001780*****************************************************************         
001790* DISTINCT PORTFOLIO-ID LIST - BUILT ONE PASS OVER THE LEDGER.            
001800*****************************************************************         
001810 01  WS-PORTFOLIO-TABLE.                                                  
001820     05  WS-PORTFOLIO-ENTRY OCCURS 2000 TIMES                             
001830                             INDEXED BY WS-PORT-IDX.                      
001840         10  WS-PORT-PORTFOLIO-ID       PIC X(36).                        
001850*                                                                         
001860*****************************************************************         
001870* FULL IN-MEMORY COPY OF THE POSITION LEDGER - SUPPLIES EACH              
001880* PORTFOLIO'S OPEN HOLDINGS BY SYMBOL FOR THE TODAY-VALUE CALC.           
001890*****************************************************************         
001900 01  WS-ANALYSIS-TABLE.                                                   
001910     05  WS-ANALYSIS-ENTRY OCCURS 20000 TIMES                             
001920                            INDEXED BY WS-ANAL-IDX.                       
001930         10  WS-ANAL-KEY.                                                 
001940             15  WS-ANAL-PORTFOLIO-ID    PIC X(36).                       
001950             15  WS-ANAL-SYMBOL          PIC X(10).                       
001960         10  WS-ANAL-HOLDINGS            PIC S9(9).                       
001970*                                                                         
001980*****************************************************************         
001990* FULL IN-MEMORY COPY OF THE VALUE-HISTORY FEED - EACH PORTFOLIO          
002000* IS RE-SORTED (DESCENDING BY DATE) OUT OF THIS TABLE IN 3100.            
002010*****************************************************************         
002020 01  WS-HISTORY-TABLE.                                                    
002030     05  WS-HISTORY-ENTRY OCCURS 20000 TIMES                              
002040                            INDEXED BY WS-HIST-IDX.                       
002050         10  WS-HIST-PORTFOLIO-ID        PIC X(36).                       
002060         10  WS-HIST-VALUE-DATE           PIC X(10).                      
002070         10  WS-HIST-PORTFOLIO-VALUE      PIC S9(13)V9(4).                
002080*                                                                         
002090*****************************************************************         
002100* PRICE-QUOTE TABLE - LOADED ASCENDING BY SYMBOL FROM A                   
002110* SYMBOL-SORTED REFERENCE FEED, SEARCHED WITH SEARCH ALL.                 
002120*****************************************************************         
002130 01  WS-PRICE-TABLE.                                                      
002140     05  WS-PRICE-ENTRY OCCURS 5000 TIMES                                 
002150                          ASCENDING KEY IS WS-PRICE-SYMBOL                
002160                          INDEXED BY WS-PRICE-IDX.                        
002170         10  WS-PRICE-SYMBOL             PIC X(10).                       
002180         10  WS-PRICE-CURRENT-PRICE       PIC S9(9)V9(4).                 
002190*                                                                         
002200*****************************************************************         
002210* WORKING PER-PORTFOLIO HISTORY PICK LIST (UP TO 29 ROWS, THEN            
002220* RE-ORDERED DESCENDING BY DATE) AND THE 30-VALUE SERIES BUILT            
002230* FROM IT (OLDEST TO NEWEST, TODAY-VALUE LAST).                           
002240*****************************************************************         
002250 01  WS-PORT-HISTORY-PICK.                                                
002260     05  WS-PICK-ENTRY OCCURS 29 TIMES                                    
002270                         INDEXED BY WS-PICK-IDX.                          
002280         10  WS-PICK-VALUE-DATE           PIC X(10).                      
002290         10  WS-PICK-PORTFOLIO-VALUE       PIC S9(13)V9(4).               
002300 01  WS-VALUE-SERIES.                                                     
002310     05  WS-SERIES-VALUE OCCURS 30 TIMES PIC S9(13)V9(4).                 
002320 01  WS-DAILY-RETURN-TABLE.                                               
002330     05  WS-DAILY-RETURN OCCURS 29 TIMES PIC S9(3)V9(8).                  
002340*                                                                         
002350 01  WS-RISK-EVENT-TABLE.                                                 
002360     05  WS-RISK-EVENT-ENTRY OCCURS 2000 TIMES                            
002370                               INDEXED BY WS-EVT-IDX.                     
002380         10  WS-EVT-PORTFOLIO-ID          PIC X(36).                      
002390         10  WS-EVT-AVG-DAILY-RETURN       PIC S9(3)V9(8).                
002400         10  WS-EVT-SHARPE-RATIO            PIC S9(3)V9(8).               
002410         10  WS-EVT-SORTINO-RATIO            PIC S9(3)V9(8).              
002420*                                                                         
002430 01  WS-CURRENT-DATE-CCYYMMDD      PIC 9(8).                              
002440*                                                                         
002450 01  WS-TERMINATION-MESSAGE.                                              
002460     05  FILLER            PIC X(20) VALUE "RKM22 - PORTFOLIOS.".         
002470     05  WS-MSG-PORT-COUNT     PIC ZZZ,ZZ9.                               
002480     05  FILLER                PIC X(17) VALUE " - RISK EVENTS..".        
002490     05  WS-MSG-EVT-COUNT      PIC ZZZ,ZZ9.                               
002500*                                                                         
002510 PROCEDURE DIVISION.                                                      
002520*                                                                         
002530 0000-MAIN-CONTROL.                                                       
002540     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002550     PERFORM 2000-BUILD-PORTFOLIO-TABLE THRU 2000-EXIT.                   
002560     MOVE 1 TO WS-PORT-SUB.                                               
002570     PERFORM 3000-PROCESS-ONE-PORTFOLIO THRU 3000-EXIT                    
002580         UNTIL WS-PORT-SUB > WS-PORTFOLIO-COUNT.                          
002590     PERFORM 9000-WRITE-RISK-EVENTS THRU 9000-EXIT.                       
002600     PERFORM 9500-TERMINATE THRU 9500-EXIT.                               
002610     STOP RUN.                                                            
002620*                                                                         
002630 1000-INITIALIZE.                                                         
002640     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.                  
002650     PERFORM 1100-LOAD-PRICE-TABLE THRU 1100-EXIT.                        
002660     PERFORM 1200-LOAD-HISTORY-TABLE THRU 1200-EXIT.                      
002670 1000-EXIT.                                                               
002680     EXIT.                                                                
002690*                                                                         
002700 1100-LOAD-PRICE-TABLE.                                                   
002710     OPEN INPUT PRICE-QUOTE-FILE.                                         
002720     PERFORM 1110-READ-ONE-PRICE THRU 1110-EXIT                           
002730         UNTIL PRICEQT-EOF.                                               
002740     CLOSE PRICE-QUOTE-FILE.                                              
002750 1100-EXIT.                                                               
002760     EXIT.                                                                
002770*                                                                         
002780 1110-READ-ONE-PRICE.                                                     
002790     READ PRICE-QUOTE-FILE                                                
002800         AT END                                                           
002810             MOVE "Y" TO WS-PRICEQT-EOF-SW                                
002820         NOT AT END                                                       
002830             ADD 1 TO WS-PRICE-COUNT                                      
002840             SET WS-PRICE-IDX TO WS-PRICE-COUNT                           
002850             MOVE PQ-SYMBOL TO WS-PRICE-SYMBOL (WS-PRICE-IDX)             
002860             MOVE PQ-CURRENT-PRICE                                        
002870                 TO WS-PRICE-CURRENT-PRICE (WS-PRICE-IDX)                 
002880     END-READ.                                                            
002890 1110-EXIT.                                                               
002900     EXIT.                                                                
002910*                                                                         
002920 1200-LOAD-HISTORY-TABLE.                                                 
002930     OPEN INPUT VALUE-HISTORY-FILE.                                       
002940     PERFORM 1210-READ-ONE-HISTORY-ROW THRU 1210-EXIT                     
002950         UNTIL VALHIST-EOF.                                               
002960     CLOSE VALUE-HISTORY-FILE.                                            
002970 1200-EXIT.                                                               
002980     EXIT.                                                                
002990*                                                                         
003000 1210-READ-ONE-HISTORY-ROW.                                               
003010     READ VALUE-HISTORY-FILE                                              
003020         AT END                                                           
003030             MOVE "Y" TO WS-VALHIST-EOF-SW                                
003040         NOT AT END                                                       
003050             ADD 1 TO WS-HISTORY-COUNT                                    
003060             SET WS-HIST-IDX TO WS-HISTORY-COUNT                          
003070             MOVE VH-PORTFOLIO-ID                                         
003080                 TO WS-HIST-PORTFOLIO-ID (WS-HIST-IDX)                    
003090             MOVE VH-VALUE-DATE                                           
003100                 TO WS-HIST-VALUE-DATE (WS-HIST-IDX)                      
003110             MOVE VH-PORTFOLIO-VALUE                                      
003120                 TO WS-HIST-PORTFOLIO-VALUE (WS-HIST-IDX)                 
003130     END-READ.                                                            
003140 1210-EXIT.                                                               
003150     EXIT.                                                                
003160*                                                                         
003170*****************************************************************         
003180* ONE PASS OVER THE POSITION LEDGER - LOAD THE FULL TABLE AND             
003190* APPEND EACH NEW PORTFOLIO-ID THE FIRST TIME IT IS SEEN.                 
003200*****************************************************************         
003210 2000-BUILD-PORTFOLIO-TABLE.                                              
003220     OPEN INPUT POSITION-LEDGER-FILE.                                     
003230     PERFORM 2100-READ-ONE-LEDGER-ROW THRU 2100-EXIT                      
003240         UNTIL POSLDGR-EOF.                                               
003250     CLOSE POSITION-LEDGER-FILE.                                          
003260 2000-EXIT.                                                               
003270     EXIT.                                                                
003280*                                                                         
003290 2100-READ-ONE-LEDGER-ROW.                                                
003300     READ POSITION-LEDGER-FILE                                            
003310         AT END                                                           
003320             MOVE "Y" TO WS-POSLDGR-EOF-SW                                
003330         NOT AT END                                                       
003340             ADD 1 TO WS-ANALYSIS-COUNT                                   
003350             SET WS-ANAL-IDX TO WS-ANALYSIS-COUNT                         
003360             MOVE PL-PORTFOLIO-ID                                         
003370                 TO WS-ANAL-PORTFOLIO-ID (WS-ANAL-IDX)                    
003380             MOVE PL-SYMBOL TO WS-ANAL-SYMBOL (WS-ANAL-IDX)               
003390             MOVE PL-HOLDINGS TO WS-ANAL-HOLDINGS (WS-ANAL-IDX)           
003400             PERFORM 2200-ADD-DISTINCT-PORTFOLIO THRU 2200-EXIT           
003410     END-READ.                                                            
003420 2100-EXIT.                                                               
003430     EXIT.                                                                
003440*                                                                         
003450 2200-ADD-DISTINCT-PORTFOLIO.                                             
003460     MOVE "N" TO WS-PORT-FOUND-SW.                                        
003470     MOVE 1 TO WS-OUTER-SUB.                                              
003480     PERFORM 2210-SCAN-ONE-PORTFOLIO THRU 2210-EXIT                       
003490         UNTIL WS-OUTER-SUB > WS-PORTFOLIO-COUNT                          
003500         OR PORTFOLIO-FOUND.                                              
003510     IF NOT PORTFOLIO-FOUND                                               
003520         ADD 1 TO WS-PORTFOLIO-COUNT                                      
003530         SET WS-PORT-IDX TO WS-PORTFOLIO-COUNT                            
003540         MOVE PL-PORTFOLIO-ID                                             
003550             TO WS-PORT-PORTFOLIO-ID (WS-PORT-IDX)                        
003560     END-IF.                                                              
003570 2200-EXIT.                                                               
003580     EXIT.                                                                
003590*                                                                         
003600 2210-SCAN-ONE-PORTFOLIO.                                                 
003610     IF PL-PORTFOLIO-ID = WS-PORT-PORTFOLIO-ID (WS-OUTER-SUB)             
003620         MOVE "Y" TO WS-PORT-FOUND-SW                                     
003630     END-IF.                                                              
003640     ADD 1 TO WS-OUTER-SUB.                                               
003650 2210-EXIT.                                                               
003660     EXIT.                                                                
003670*                                                                         
003680*****************************************************************         
003690* PER-PORTFOLIO RISK CALCULATION - PRECONDITIONS: AT LEAST 29             
003700* HISTORY ROWS, AT LEAST ONE OPEN POSITION, AND A 30-VALUE                
003710* SERIES RESULTS - OTHERWISE THE PORTFOLIO IS SKIPPED.                    
003720*****************************************************************         
003730 3000-PROCESS-ONE-PORTFOLIO.                                              
003740     MOVE "N" TO WS-SKIP-PORTFOLIO-SW.                                    
003750     PERFORM 3100-LOAD-HISTORY-WINDOW THRU 3100-EXIT.                     
003760     IF WS-PORT-HIST-COUNT < 29                                           
003770         MOVE "Y" TO WS-SKIP-PORTFOLIO-SW                                 
003780     END-IF.                                                              
003790     IF NOT SKIP-THIS-PORTFOLIO                                           
003800         PERFORM 3200-BUILD-VALUE-SERIES THRU 3200-EXIT                   
003810     END-IF.                                                              
003820     IF NOT SKIP-THIS-PORTFOLIO                                           
003830         PERFORM 3300-COMPUTE-RETURNS THRU 3300-EXIT                      
003840         PERFORM 3500-APPEND-RISK-EVENT THRU 3500-EXIT                    
003850         PERFORM 3400-COMPUTE-STATISTICS THRU 3400-EXIT                   
003860     END-IF.                                                              
003870     ADD 1 TO WS-PORT-SUB.                                                
003880 3000-EXIT.                                                               
003890     EXIT.                                                                
003900*                                                                         
003910*****************************************************************         
003920* COPY THE CURRENT PORTFOLIO'S HISTORY ROWS OUT OF THE FULL TABLE         
003930* (AT MOST 29), THEN BUBBLE-SORT THAT SMALL PICK LIST DESCENDING          
003940* BY VALUE-DATE, MOST RECENT FIRST - MATCHES THE ORDER THE DAILY          
003945* RETURN AND STATISTICS ROUTINES WALK THE WINDOW IN.                      
003950*****************************************************************         
003960 3100-LOAD-HISTORY-WINDOW.                                                
003970     MOVE 0 TO WS-PORT-HIST-COUNT.                                        
003980     MOVE 1 TO WS-HIST-IDX.                                               
003990     PERFORM 3110-PICK-ONE-HISTORY-ROW THRU 3110-EXIT                     
004000         UNTIL WS-HIST-IDX > WS-HISTORY-COUNT                             
004010         OR WS-PORT-HIST-COUNT = 29.                                      
004020     IF WS-PORT-HIST-COUNT > 1                                            
004030         PERFORM 3120-SORT-PICK-LIST THRU 3120-EXIT                       
004040     END-IF.                                                              
004050 3100-EXIT.                                                               
004060     EXIT.                                                                
004070*                                                                         
004080 3110-PICK-ONE-HISTORY-ROW.                                               
004090     IF WS-HIST-PORTFOLIO-ID (WS-HIST-IDX)                                
004100             = WS-PORT-PORTFOLIO-ID (WS-PORT-IDX)                         
004110         ADD 1 TO WS-PORT-HIST-COUNT                                      
004120         SET WS-PICK-IDX TO WS-PORT-HIST-COUNT                            
004130         MOVE WS-HIST-VALUE-DATE (WS-HIST-IDX)                            
004140             TO WS-PICK-VALUE-DATE (WS-PICK-IDX)                          
004150         MOVE WS-HIST-PORTFOLIO-VALUE (WS-HIST-IDX)                       
004160             TO WS-PICK-PORTFOLIO-VALUE (WS-PICK-IDX)                     
004170     END-IF.                                                              
004180     SET WS-HIST-IDX UP BY 1.                                             
004190 3110-EXIT.                                                               
004200     EXIT.                                                                
004210*                                                                         
004220 3120-SORT-PICK-LIST.                                                     
004230     MOVE 1 TO WS-OUTER-SUB.                                              
004240     PERFORM 3121-SORT-OUTER-PASS THRU 3121-EXIT                          
004250         UNTIL WS-OUTER-SUB >= WS-PORT-HIST-COUNT.                        
004260 3120-EXIT.                                                               
004270     EXIT.                                                                
004280*                                                                         
004290 3121-SORT-OUTER-PASS.                                                    
004300     MOVE 1 TO WS-INNER-SUB.                                              
004310     PERFORM 3122-SORT-INNER-COMPARE THRU 3122-EXIT                       
004320         UNTIL WS-INNER-SUB > WS-PORT-HIST-COUNT - WS-OUTER-SUB.          
004330     ADD 1 TO WS-OUTER-SUB.                                               
004340 3121-EXIT.                                                               
004350     EXIT.                                                                
004360*                                                                         
004370 3122-SORT-INNER-COMPARE.                                                 
004380     SET WS-PICK-IDX TO WS-INNER-SUB.                                     
004390     IF WS-PICK-VALUE-DATE (WS-INNER-SUB)                                 
004400             < WS-PICK-VALUE-DATE (WS-INNER-SUB + 1)                      
004410         PERFORM 3123-SWAP-PICK-ENTRIES THRU 3123-EXIT                    
004420     END-IF.                                                              
004430     ADD 1 TO WS-INNER-SUB.                                               
004440 3122-EXIT.                                                               
004450     EXIT.                                                                
004460*                                                                         
004470 3123-SWAP-PICK-ENTRIES.                                                  
004480     MOVE WS-PICK-ENTRY (WS-INNER-SUB) TO WS-PICK-ENTRY (29).             
004490     MOVE WS-PICK-ENTRY (WS-INNER-SUB + 1)                                
004500         TO WS-PICK-ENTRY (WS-INNER-SUB).                                 
004510     MOVE WS-PICK-ENTRY (29) TO WS-PICK-ENTRY (WS-INNER-SUB + 1).         
004520 3123-EXIT.                                                               
004530     EXIT.                                                                
004540*                                                                         
004550*****************************************************************         
004560* BUILD THE 30-VALUE SERIES - THE 29 HISTORY VALUES REVERSED INTO         
004570* ASCENDING-BY-DATE ORDER FOLLOWED BY TODAY-VALUE.                        
004580*****************************************************************         
004590 3200-BUILD-VALUE-SERIES.                                                 
004600     MOVE 1 TO WS-SERIES-SUB.                                             
004610     MOVE 29 TO WS-PICK-SUB.                                              
004620     PERFORM 3210-COPY-ONE-SERIES-VALUE THRU 3210-EXIT                    
004630         29 TIMES.                                                        
004640     PERFORM 3220-COMPUTE-TODAY-VALUE THRU 3220-EXIT.                     
004650     MOVE WS-TODAY-VALUE TO WS-SERIES-VALUE (30).                         
004660 3200-EXIT.                                                               
004670     EXIT.                                                                
004680*                                                                         
004690 3210-COPY-ONE-SERIES-VALUE.                                              
004700     MOVE WS-PICK-PORTFOLIO-VALUE (WS-PICK-SUB)                           
004710         TO WS-SERIES-VALUE (WS-SERIES-SUB).                              
004720     ADD 1 TO WS-SERIES-SUB.                                              
004730     SUBTRACT 1 FROM WS-PICK-SUB.                                         
004740 3210-EXIT.                                                               
004750     EXIT.                                                                
004760*                                                                         
004770 3220-COMPUTE-TODAY-VALUE.                                                
004780     MOVE ZERO TO WS-TODAY-VALUE.                                         
004790     MOVE 1 TO WS-ANAL-IDX.                                               
004800     PERFORM 3230-ADD-ONE-POSITION-VALUE THRU 3230-EXIT                   
004810         UNTIL WS-ANAL-IDX > WS-ANALYSIS-COUNT.                           
004820 3220-EXIT.                                                               
004830     EXIT.                                                                
004840*                                                                         
004850 3230-ADD-ONE-POSITION-VALUE.                                             
004860     IF WS-ANAL-PORTFOLIO-ID (WS-ANAL-IDX)                                
004870             = WS-PORT-PORTFOLIO-ID (WS-PORT-SUB)                         
004880         PERFORM 3240-LOOKUP-PRICE THRU 3240-EXIT                         
004890         IF PRICE-FOUND                                                   
004900             COMPUTE WS-TODAY-VALUE = WS-TODAY-VALUE +                    
004910                 WS-PRICE-CURRENT-PRICE (WS-PRICE-IDX) *                  
004920                 WS-ANAL-HOLDINGS (WS-ANAL-IDX)                           
004930         END-IF                                                           
004940     END-IF.                                                              
004950     SET WS-ANAL-IDX UP BY 1.                                             
004960 3230-EXIT.                                                               
004970     EXIT.                                                                
004980*                                                                         
004990 3240-LOOKUP-PRICE.                                                       
005000     MOVE "N" TO WS-PRICE-FOUND-SW.                                       
005010     IF WS-PRICE-COUNT > ZERO                                             
005020         SEARCH ALL WS-PRICE-ENTRY                                        
005030             WHEN WS-PRICE-SYMBOL (WS-PRICE-IDX)                          
005040                 = WS-ANAL-SYMBOL (WS-ANAL-IDX)                           
005050                 MOVE "Y" TO WS-PRICE-FOUND-SW                            
005060         END-SEARCH                                                       
005070     END-IF.                                                              
005080 3240-EXIT.                                                               
005090     EXIT.                                                                
005100*                                                                         
005110*****************************************************************         
005120* DAILY RETURN FOR EACH OF THE 29 ADJACENT PAIRS IN THE SERIES.           
005130*****************************************************************         
005140 3300-COMPUTE-RETURNS.                                                    
005150     MOVE 1 TO WS-SERIES-SUB.                                             
005160     PERFORM 3310-COMPUTE-ONE-RETURN THRU 3310-EXIT                       
005170         29 TIMES.                                                        
005180 3300-EXIT.                                                               
005190     EXIT.                                                                
005200*                                                                         
005210 3310-COMPUTE-ONE-RETURN.                                                 
005220     COMPUTE WS-DAILY-RETURN (WS-SERIES-SUB) ROUNDED =                    
005230         (WS-SERIES-VALUE (WS-SERIES-SUB + 1)                             
005240             - WS-SERIES-VALUE (WS-SERIES-SUB))                           
005250         / WS-SERIES-VALUE (WS-SERIES-SUB).                               
005260     ADD 1 TO WS-SERIES-SUB.                                              
005270 3310-EXIT.                                                               
005280     EXIT.                                                                
005290*                                                                         
005300*****************************************************************         
005310* AVERAGE, SAMPLE STANDARD DEVIATION, DOWNSIDE DEVIATION, SHARPE          
005320* AND SORTINO - ALL AT FIXED-POINT PRECISION (SEE WS FIELD PICS).         
005330*****************************************************************         
005340 3400-COMPUTE-STATISTICS.                                                 
005350     MOVE ZERO TO WS-SUM-RETURNS WS-SUM-SQ-DEV WS-SUM-NEG-SQ.             
005360     MOVE ZERO TO WS-NEGATIVE-COUNT.                                      
005370     MOVE 1 TO WS-RETURN-SUB.                                             
005380     PERFORM 3410-ACCUMULATE-SUM THRU 3410-EXIT 29 TIMES.                 
005390     COMPUTE WS-EVT-AVG-DAILY-RETURN (WS-EVT-IDX) ROUNDED =               
005400         WS-SUM-RETURNS / 29.                                             
005410     MOVE 1 TO WS-RETURN-SUB.                                             
005420     PERFORM 3420-ACCUMULATE-DEVIATIONS THRU 3420-EXIT 29 TIMES.          
005430     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ-DEV / 28.                    
005440     MOVE WS-VARIANCE TO WS-SQRT-INPUT.                                   
005450     PERFORM 5000-COMPUTE-SQUARE-ROOT THRU 5000-EXIT.                     
005460     MOVE WS-SQRT-RESULT TO WS-STD-DEV.                                   
005470     IF WS-NEGATIVE-COUNT > ZERO                                          
005480         COMPUTE WS-SQRT-INPUT ROUNDED =                                  
005490             WS-SUM-NEG-SQ / WS-NEGATIVE-COUNT                            
005500         PERFORM 5000-COMPUTE-SQUARE-ROOT THRU 5000-EXIT                  
005510         MOVE WS-SQRT-RESULT TO WS-DOWNSIDE-DEV                           
005520     ELSE                                                                 
005530         MOVE ZERO TO WS-DOWNSIDE-DEV                                     
005540     END-IF.                                                              
005550     IF WS-STD-DEV > ZERO                                                 
005560         COMPUTE WS-EVT-SHARPE-RATIO (WS-EVT-IDX) ROUNDED =               
005570             WS-EVT-AVG-DAILY-RETURN (WS-EVT-IDX) / WS-STD-DEV            
005580     ELSE                                                                 
005590         MOVE ZERO TO WS-EVT-SHARPE-RATIO (WS-EVT-IDX)                    
005600     END-IF.                                                              
005610     IF WS-DOWNSIDE-DEV > ZERO                                            
005620         COMPUTE WS-EVT-SORTINO-RATIO (WS-EVT-IDX) ROUNDED =              
005630             WS-EVT-AVG-DAILY-RETURN (WS-EVT-IDX)                         
005640                 / WS-DOWNSIDE-DEV                                        
005650     ELSE                                                                 
005660         MOVE ZERO TO WS-EVT-SORTINO-RATIO (WS-EVT-IDX)                   
005670     END-IF.                                                              
005680 3400-EXIT.                                                               
005690     EXIT.                                                                
005700*                                                                         
005710 3410-ACCUMULATE-SUM.                                                     
005720     ADD WS-DAILY-RETURN (WS-RETURN-SUB) TO WS-SUM-RETURNS.               
005730     ADD 1 TO WS-RETURN-SUB.                                              
005740 3410-EXIT.                                                               
005750     EXIT.                                                                
005760*                                                                         
005770 3420-ACCUMULATE-DEVIATIONS.                                              
005780     COMPUTE WS-DEVIATION ROUNDED =                                       
005790         (WS-DAILY-RETURN (WS-RETURN-SUB)                                 
005800             - WS-EVT-AVG-DAILY-RETURN (WS-EVT-IDX))                      
005810         ** 2.                                                            
005820     ADD WS-DEVIATION TO WS-SUM-SQ-DEV.                                   
005830     IF WS-DAILY-RETURN (WS-RETURN-SUB) < ZERO                            
005840         ADD 1 TO WS-NEGATIVE-COUNT                                       
005850         COMPUTE WS-DEVIATION ROUNDED =                                   
005860             WS-DAILY-RETURN (WS-RETURN-SUB) ** 2                         
005870         ADD WS-DEVIATION TO WS-SUM-NEG-SQ                                
005880     END-IF.                                                              
005890     ADD 1 TO WS-RETURN-SUB.                                              
005900 3420-EXIT.                                                               
005910     EXIT.                                                                
005920*                                                                         
005930 3500-APPEND-RISK-EVENT.                                                  
005940     ADD 1 TO WS-RISK-EVENT-COUNT.                                        
005950     SET WS-EVT-IDX TO WS-RISK-EVENT-COUNT.                               
005960     MOVE WS-PORT-PORTFOLIO-ID (WS-PORT-SUB)                              
005970         TO WS-EVT-PORTFOLIO-ID (WS-EVT-IDX).                             
005980 3500-EXIT.                                                               
005990     EXIT.                                                                
006000*                                                                         
006010*****************************************************************         
006020* NEWTON-RAPHSON SQUARE ROOT - THE COMPILER PROVIDES NO SQRT              
006030* VERB - 15 FIXED ITERATIONS IS AMPLE AT THIS PRECISION.                  
006040*****************************************************************         
006050 5000-COMPUTE-SQUARE-ROOT.                                                
006060     IF WS-SQRT-INPUT <= ZERO                                             
006070         MOVE ZERO TO WS-SQRT-RESULT                                      
006080     ELSE                                                                 
006090         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2                
006100         IF WS-SQRT-GUESS = ZERO                                          
006110             MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS                          
006120         END-IF                                                           
006130         PERFORM 5010-NEWTON-ITERATE THRU 5010-EXIT 15 TIMES              
006140         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                             
006150     END-IF.                                                              
006160 5000-EXIT.                                                               
006170     EXIT.                                                                
006180*                                                                         
006190 5010-NEWTON-ITERATE.                                                     
006200     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
006210         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.           
006220 5010-EXIT.                                                               
006230     EXIT.                                                                
006240*                                                                         
006250*****************************************************************         
006260* ONE BATCHED WRITE OF ALL ACCUMULATED RISK-EVENT ROWS - NOT ONE          
006270* WRITE PER PORTFOLIO.                                                    
006280*****************************************************************         
006290 9000-WRITE-RISK-EVENTS.                                                  
006300     OPEN OUTPUT RISK-EVENT-FILE.                                         
006310     MOVE 1 TO WS-OUTER-SUB.                                              
006320     PERFORM 9010-WRITE-ONE-RISK-EVENT THRU 9010-EXIT                     
006330         UNTIL WS-OUTER-SUB > WS-RISK-EVENT-COUNT.                        
006340     CLOSE RISK-EVENT-FILE.                                               
006350 9000-EXIT.                                                               
006360     EXIT.                                                                
006370*                                                                         
006380 9010-WRITE-ONE-RISK-EVENT.                                               
006390     SET WS-EVT-IDX TO WS-OUTER-SUB.                                      
006400     MOVE SPACES TO RISK-EVENT-RECORD.                                    
006410     MOVE WS-EVT-PORTFOLIO-ID (WS-EVT-IDX) TO RE-PORTFOLIO-ID.            
006420     MOVE WS-EVT-AVG-DAILY-RETURN (WS-EVT-IDX)                            
006430         TO RE-AVG-DAILY-RETURN.                                          
006440     MOVE WS-EVT-SHARPE-RATIO (WS-EVT-IDX) TO RE-SHARPE-RATIO.            
006450     MOVE WS-EVT-SORTINO-RATIO (WS-EVT-IDX) TO RE-SORTINO-RATIO.          
006460     WRITE RISK-EVENT-RECORD.                                             
006470     ADD 1 TO WS-OUTER-SUB.                                               
006480 9010-EXIT.                                                               
006490     EXIT.                                                                
006500*                                                                         
006510 9500-TERMINATE.                                                          
006520     MOVE WS-PORTFOLIO-COUNT TO WS-MSG-PORT-COUNT.                        
006530     MOVE WS-RISK-EVENT-COUNT TO WS-MSG-EVT-COUNT.                        
006540     DISPLAY WS-TERMINATION-MESSAGE.                                      
006550 9500-EXIT.                                                               
006560     EXIT.                                                                
