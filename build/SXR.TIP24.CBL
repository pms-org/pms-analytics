000100* ================================================================        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.     SXR-SECTOR-EXPOSURE-REPORT.                              
000130 AUTHOR.         T. J. HASKELL.                                           
000140 INSTALLATION.   DST SYSTEMS - PORTFOLIO ACCOUNTING DIVISION.             
000150 DATE-WRITTEN.   11/14/1988.                                              
000160 DATE-COMPILED.  11/14/1988.                                              
000170 SECURITY.       CONFIDENTIAL - INTERNAL DST USE ONLY.                    
000180*                                                                         
000190*****************************************************************         
000200* CHANGE LOG                                                              
000210*-----------------------------------------------------------------        
000220* DATE        BY   TICKET      DESCRIPTION                                
000230* ----------  ---  ----------  -----------------------------------        
000240* 11/14/1988  TJH  DST-0410    ORIGINAL CODING - SECTOR EXPOSURE          
000250* 11/14/1988  TJH  DST-0410    ROLL-UP FOR THE FULL BOOK OF               
000260* 11/14/1988  TJH  DST-0410    BUSINESS, ONE LINE PER SECTOR.             
000270* 04/22/1991  TJH  DST-0481    ADDED UPSI-1 SINGLE-PORTFOLIO              
000280* 04/22/1991  TJH  DST-0481    FILTER - READS FILTER CARD FROM            
000290* 04/22/1991  TJH  DST-0481    SYSIN WHEN THE SWITCH IS ON.               
000300* 09/30/1994  MWJ  DST-0592    ADDED UPSI-0 SYMBOL-LEVEL MODE -           
000310* 09/30/1994  MWJ  DST-0592    GROUPS BY SYMBOL INSTEAD OF SECTOR.        
000320* 12/21/1998  MWJ  Y2K-0063    RUN-DATE STAMP NOW FOUR-DIGIT CCYY.        
000330* 12/21/1998  MWJ  Y2K-0063    Y2K REMEDIATION PASS.                      
000340* 06/08/2001  DJS  DST-0668    ZERO GRAND TOTAL NO LONGER DIVIDES         
000350* 06/08/2001  DJS  DST-0668    BY ZERO - PERCENTAGE LEFT AT ZERO.         
000360* 03/14/2007  CMB  DST-0818    RAISED GROUP AND SECURITY TABLE            
000370* 03/14/2007  CMB  DST-0818    CAPACITY FOR LARGER SECTOR COUNTS.         
000380*****************************************************************         
000390*                                                                         
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER.   IBM-3090.                                             
000430 OBJECT-COMPUTER.   IBM-3090.                                             
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-0 ON STATUS IS SYMBOL-LEVEL-MODE                                
000470            OFF STATUS IS SECTOR-LEVEL-MODE                               
000480     UPSI-1 ON STATUS IS SINGLE-PORTFOLIO-MODE                            
000490            OFF STATUS IS ALL-PORTFOLIO-MODE.                             
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT POSITION-LEDGER-FILE                                          
000530         ASSIGN TO "POSLDGR"                                              
000540         ORGANIZATION IS LINE SEQUENTIAL                                  
000550         FILE STATUS IS WS-POSLDGR-STATUS.                                
000560     SELECT SECURITY-MASTER-FILE                                          
000570         ASSIGN TO "SECMAST"                                              
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-SECMAST-STATUS.                                
000600     SELECT CONTROL-CARD-FILE                                             
000610         ASSIGN TO "SYSIN"                                                
000620         ORGANIZATION IS LINE SEQUENTIAL                                  
000630         FILE STATUS IS WS-SYSIN-STATUS.                                  
000640     SELECT EXPOSURE-REPORT-FILE                                          
000650         ASSIGN TO "SXPOUT"                                               
000660         ORGANIZATION IS LINE SEQUENTIAL                                  
000670         FILE STATUS IS WS-SXPOUT-STATUS.                                 
000680*                                                                         
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710*                                                                         
000720*****************************************************************         
000730* POSITION-LEDGER - READ-ONLY HERE - SOURCE OF THE HOLDINGS,              
000740* COST-BASIS AND REALIZED-PNL FIGURES BEING ROLLED UP.                    
000750*****************************************************************         
000760 FD  POSITION-LEDGER-FILE.                                                
000770 01  POSITION-LEDGER-RECORD.                                              
000780     05  PL-PORTFOLIO-ID               PIC X(36).                         
000790     05  PL-SYMBOL                     PIC X(10).                         
000800     05  PL-HOLDINGS                   PIC S9(9).                         
000810     05  PL-TOTAL-INVESTED             PIC S9(11)V9(4).                   
000820     05  PL-REALIZED-PNL               PIC S9(11)V9(4).                   
000830     05  FILLER                        PIC X(20).                         
000840 01  POSITION-LEDGER-KEY-VIEW REDEFINES POSITION-LEDGER-RECORD.           
000850     05  PLK-PORTFOLIO-SYMBOL-KEY       PIC X(46).                        
000860     05  FILLER                        PIC X(40).                         
000870*                                                                         
000880*****************************************************************         
000890* SECURITY-MASTER - SYMBOL TO SECTOR CROSS-REFERENCE - LOADED             
000900* ASCENDING BY SYMBOL AND SEARCHED WITH SEARCH ALL.                       
000910*****************************************************************         
000920 FD  SECURITY-MASTER-FILE.                                                
000930 01  SECURITY-MASTER-RECORD.                                              
000940     05  SM-SYMBOL                     PIC X(10).                         
000950     05  SM-SECTOR-NAME                PIC X(30).                         
000960     05  FILLER                        PIC X(20).                         
000970 01  SECURITY-MASTER-ALTERNATE-VIEW                                       
000980         REDEFINES SECURITY-MASTER-RECORD.                                
000990     05  SMA-SYMBOL-AND-SECTOR          PIC X(40).                        
001000     05  FILLER                        PIC X(20).                         
001010*                                                                         
001020*****************************************************************         
001030* CONTROL-CARD - READ ONLY WHEN UPSI-1 SELECTS SINGLE-PORTFOLIO           
001040* MODE - SUPPLIES THE ONE PORTFOLIO-ID TO FILTER ON.                      
001050*****************************************************************         
001060 FD  CONTROL-CARD-FILE.                                                   
001070 01  CONTROL-CARD-RECORD.                                                 
001080     05  CC-FILTER-PORTFOLIO-ID         PIC X(36).                        
001090     05  FILLER                        PIC X(44).                         
001100*                                                                         
001110*****************************************************************         
001120* SECTOR-METRICS/SYMBOL-METRICS - ONE ROW PER GROUP, EITHER               
001130* SECTOR-LEVEL OR SYMBOL-LEVEL PER THE UPSI-0 SWITCH - THE SAME           
001140* 01 LAYOUT SERVES BOTH REPORT MODES.                                     
001150*****************************************************************         
001160 FD  EXPOSURE-REPORT-FILE.                                                
001170 01  EXPOSURE-REPORT-RECORD.                                              
001180     05  ER-GROUP-NAME                 PIC X(30).                         
001190     05  ER-TOTAL-HOLDINGS              PIC S9(9).                        
001200     05  ER-TOTAL-INVESTED               PIC S9(13)V9(4).                 
001210     05  ER-REALIZED-PNL                 PIC S9(13)V9(4).                 
001220     05  ER-PERCENTAGE                    PIC S9(3)V9(2).                 
001230     05  FILLER                          PIC X(20).                       
001240 01  EXPOSURE-REPORT-PRINT-LINE                                           
001250         REDEFINES EXPOSURE-REPORT-RECORD.                                
001260     05  ERP-GROUP-NAME                PIC X(30).                         
001270     05  ERP-TOTAL-HOLDINGS             PIC -(8)9.                        
001280     05  ERP-TOTAL-INVESTED              PIC -(11)9.9(4).                 
001290     05  ERP-REALIZED-PNL                PIC -(11)9.9(4).                 
001300     05  ERP-PERCENTAGE                   PIC -(2)9.9(2).                 
001310     05  FILLER                           PIC X(10).                      
001320*                                                                         
001330 WORKING-STORAGE SECTION.                                                 
001340*                                                                         
001350 77  WS-POSLDGR-STATUS               PIC X(2)  VALUE SPACES.              
001360 77  WS-SECMAST-STATUS               PIC X(2)  VALUE SPACES.              
001370 77  WS-SYSIN-STATUS                 PIC X(2)  VALUE SPACES.              
001380 77  WS-SXPOUT-STATUS                PIC X(2)  VALUE SPACES.              
001390 77  WS-SECURITY-COUNT                PIC S9(8) COMP VALUE ZERO.          
001400 77  WS-GROUP-COUNT                   PIC S9(8) COMP VALUE ZERO.          
001410 77  WS-LEDGER-LINE-COUNT              PIC S9(8) COMP VALUE ZERO.         
001420 77  WS-OUTER-SUB                     PIC S9(8) COMP VALUE ZERO.          
001430 77  WS-GROUP-SUB                     PIC S9(8) COMP VALUE ZERO.          
001440 77  WS-GRAND-TOTAL-INVESTED           PIC S9(13)V9(4) VALUE ZERO.        
001450 77  WS-THIS-GROUP-KEY                 PIC X(30) VALUE SPACES.            
001460*                                                                         
001470 01  WS-SWITCHES.                                                         
001480     05  WS-POSLDGR-EOF-SW              PIC X(1) VALUE "N".               
001490         88  POSLDGR-EOF                   VALUE "Y".                     
001500     05  WS-SECMAST-EOF-SW              PIC X(1) VALUE "N".               
001510         88  SECMAST-EOF                   VALUE "Y".                     
001520     05  WS-SECTOR-FOUND-SW             PIC X(1) VALUE "N".               
001530         88  SECTOR-FOUND                    VALUE "Y".                   
001540     05  WS-GROUP-FOUND-SW              PIC X(1) VALUE "N".               
001550         88  GROUP-FOUND                      VALUE "Y".                  
001560*                                                                         
001570*****************************************************************         
001580* SECURITY-MASTER TABLE - LOADED ASCENDING BY SYMBOL, SEARCHED            
001590* WITH SEARCH ALL.                                                        
001600*****************************************************************         
001610 01  WS-SECURITY-TABLE.                                                   
001620     05  WS-SECURITY-ENTRY OCCURS 5000 TIMES                              
001630                             ASCENDING KEY IS WS-SEC-SYMBOL               
001640                             INDEXED BY WS-SEC-IDX.                       
001650         10  WS-SEC-SYMBOL                  PIC X(10).                    
001660         10  WS-SEC-SECTOR-NAME              PIC X(30).                   
001670*                                                                         
001680*****************************************************************         
001690* GROUP ACCUMULATOR TABLE - KEYED BY SECTOR-NAME IN SECTOR MODE,          
001700* OR BY SYMBOL (LEFT-JUSTIFIED INTO THE SAME 30-BYTE KEY) IN              
001710* SYMBOL MODE.                                                            
001720*****************************************************************         
001730 01  WS-GROUP-TABLE.                                                      
001740     05  WS-GROUP-ENTRY OCCURS 3000 TIMES                                 
001750                          INDEXED BY WS-GRP-IDX.                          
001760         10  WS-GRP-GROUP-NAME               PIC X(30).                   
001770         10  WS-GRP-TOTAL-HOLDINGS            PIC S9(9).                  
001780         10  WS-GRP-TOTAL-INVESTED             PIC S9(13)V9(4).           
001790         10  WS-GRP-REALIZED-PNL               PIC S9(13)V9(4).           
001800*                                                                         
001810 01  WS-RUN-CONTROL.                                                      
001820     05  WS-FILTER-PORTFOLIO-ID           PIC X(36) VALUE SPACES.         
001830     05  WS-CURRENT-DATE-CCYYMMDD          PIC 9(8).                      
001840     05  FILLER                            PIC X(10).                     
001850*                                                                         
001860 01  WS-TERMINATION-MESSAGE.                                              
001870     05  FILLER            PIC X(20) VALUE "SXR24 - GROUP ROWS..".        
001880     05  WS-MSG-GROUP-COUNT  PIC ZZZ,ZZ9.                                 
001890     05  FILLER        PIC X(24) VALUE " - GRAND TOTAL INVESTED".         
001900     05  WS-MSG-GRAND-TOTAL  PIC Z(10)9.9999-.                            
001910*                                                                         
001920 PROCEDURE DIVISION.                                                      
001930*                                                                         
001940 0000-MAIN-CONTROL.                                                       
001950     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001960     PERFORM 1100-LOAD-SECURITY-TABLE THRU 1100-EXIT.                     
001970     PERFORM 2000-BUILD-GROUP-TABLE THRU 2000-EXIT.                       
001980     PERFORM 3000-COMPUTE-GRAND-TOTAL THRU 3000-EXIT.                     
001990     PERFORM 4000-FORMAT-AND-WRITE THRU 4000-EXIT.                        
002000     PERFORM 9500-TERMINATE THRU 9500-EXIT.                               
002010     STOP RUN.                                                            
002020*                                                                         
002030 1000-INITIALIZE.                                                         
002040     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.                  
002050     IF SINGLE-PORTFOLIO-MODE                                             
002060         OPEN INPUT CONTROL-CARD-FILE                                     
002070         READ CONTROL-CARD-FILE                                           
002080             AT END                                                       
002090                 MOVE SPACES TO WS-FILTER-PORTFOLIO-ID                    
002100             NOT AT END                                                   
002110                 MOVE CC-FILTER-PORTFOLIO-ID                              
002120                     TO WS-FILTER-PORTFOLIO-ID                            
002130         END-READ                                                         
002140         CLOSE CONTROL-CARD-FILE                                          
002150     END-IF.                                                              
002160 1000-EXIT.                                                               
002170     EXIT.                                                                
002180*                                                                         
002190 1100-LOAD-SECURITY-TABLE.                                                
002200     OPEN INPUT SECURITY-MASTER-FILE.                                     
002210     PERFORM 1110-READ-ONE-SECURITY THRU 1110-EXIT                        
002220         UNTIL SECMAST-EOF.                                               
002230     CLOSE SECURITY-MASTER-FILE.                                          
002240 1100-EXIT.                                                               
002250     EXIT.                                                                
002260*                                                                         
002270 1110-READ-ONE-SECURITY.                                                  
002280     READ SECURITY-MASTER-FILE                                            
002290         AT END                                                           
002300             MOVE "Y" TO WS-SECMAST-EOF-SW                                
002310         NOT AT END                                                       
002320             ADD 1 TO WS-SECURITY-COUNT                                   
002330             SET WS-SEC-IDX TO WS-SECURITY-COUNT                          
002340             MOVE SM-SYMBOL TO WS-SEC-SYMBOL (WS-SEC-IDX)                 
002350             MOVE SM-SECTOR-NAME                                          
002360                 TO WS-SEC-SECTOR-NAME (WS-SEC-IDX)                       
002370     END-READ.                                                            
002380 1110-EXIT.                                                               
002390     EXIT.                                                                
002400*                                                                         
002410*****************************************************************         
002420* READ THE LEDGER ONCE - FOR EACH QUALIFYING ROW, JOIN TO THE             
002430* SECURITY MASTER AND ACCUMULATE INTO THE GROUP TABLE.                    
002440*****************************************************************         
002450 2000-BUILD-GROUP-TABLE.                                                  
002460     OPEN INPUT POSITION-LEDGER-FILE.                                     
002470     PERFORM 2010-READ-ONE-LEDGER-ROW THRU 2010-EXIT                      
002480         UNTIL POSLDGR-EOF.                                               
002490     CLOSE POSITION-LEDGER-FILE.                                          
002500 2000-EXIT.                                                               
002510     EXIT.                                                                
002520*                                                                         
002530 2010-READ-ONE-LEDGER-ROW.                                                
002540     READ POSITION-LEDGER-FILE                                            
002550         AT END                                                           
002560             MOVE "Y" TO WS-POSLDGR-EOF-SW                                
002570         NOT AT END                                                       
002580             ADD 1 TO WS-LEDGER-LINE-COUNT                                
002590             PERFORM 2020-PROCESS-LEDGER-ROW THRU 2020-EXIT               
002600     END-READ.                                                            
002610 2010-EXIT.                                                               
002620     EXIT.                                                                
002630*                                                                         
002640 2020-PROCESS-LEDGER-ROW.                                                 
002650     IF ALL-PORTFOLIO-MODE                                                
002660             OR PL-PORTFOLIO-ID = WS-FILTER-PORTFOLIO-ID                  
002670         PERFORM 2100-JOIN-SECTOR THRU 2100-EXIT                          
002680         IF SYMBOL-LEVEL-MODE                                             
002690             MOVE PL-SYMBOL TO WS-THIS-GROUP-KEY                          
002700         ELSE                                                             
002710             MOVE SPACES TO WS-THIS-GROUP-KEY                             
002720             IF SECTOR-FOUND                                              
002730                 MOVE WS-SEC-SECTOR-NAME (WS-SEC-IDX)                     
002740                     TO WS-THIS-GROUP-KEY                                 
002750             ELSE                                                         
002760                 MOVE "** UNKNOWN SECTOR **" TO WS-THIS-GROUP-KEY         
002770             END-IF                                                       
002780         END-IF                                                           
002790         PERFORM 2200-ACCUMULATE-GROUP THRU 2200-EXIT                     
002800     END-IF.                                                              
002810 2020-EXIT.                                                               
002820     EXIT.                                                                
002830*                                                                         
002840 2100-JOIN-SECTOR.                                                        
002850     MOVE "N" TO WS-SECTOR-FOUND-SW.                                      
002860     IF WS-SECURITY-COUNT > ZERO                                          
002870         SEARCH ALL WS-SECURITY-ENTRY                                     
002880             WHEN WS-SEC-SYMBOL (WS-SEC-IDX) = PL-SYMBOL                  
002890                 MOVE "Y" TO WS-SECTOR-FOUND-SW                           
002900         END-SEARCH                                                       
002910     END-IF.                                                              
002920 2100-EXIT.                                                               
002930     EXIT.                                                                
002940*                                                                         
002950 2200-ACCUMULATE-GROUP.                                                   
002960     MOVE "N" TO WS-GROUP-FOUND-SW.                                       
002970     MOVE 1 TO WS-OUTER-SUB.                                              
002980     PERFORM 2210-SCAN-ONE-GROUP THRU 2210-EXIT                           
002990         UNTIL WS-OUTER-SUB > WS-GROUP-COUNT                              
003000         OR GROUP-FOUND.                                                  
003010     IF NOT GROUP-FOUND                                                   
003020         ADD 1 TO WS-GROUP-COUNT                                          
003030         SET WS-GRP-IDX TO WS-GROUP-COUNT                                 
003040         MOVE WS-THIS-GROUP-KEY TO WS-GRP-GROUP-NAME (WS-GRP-IDX)         
003050         MOVE ZERO TO WS-GRP-TOTAL-HOLDINGS (WS-GRP-IDX)                  
003060         MOVE ZERO TO WS-GRP-TOTAL-INVESTED (WS-GRP-IDX)                  
003070         MOVE ZERO TO WS-GRP-REALIZED-PNL (WS-GRP-IDX)                    
003080     END-IF.                                                              
003090     ADD PL-HOLDINGS TO WS-GRP-TOTAL-HOLDINGS (WS-GRP-IDX).               
003100     ADD PL-TOTAL-INVESTED TO WS-GRP-TOTAL-INVESTED (WS-GRP-IDX).         
003110     ADD PL-REALIZED-PNL TO WS-GRP-REALIZED-PNL (WS-GRP-IDX).             
003120 2200-EXIT.                                                               
003130     EXIT.                                                                
003140*                                                                         
003150 2210-SCAN-ONE-GROUP.                                                     
003160     SET WS-GRP-IDX TO WS-OUTER-SUB.                                      
003170     IF WS-THIS-GROUP-KEY = WS-GRP-GROUP-NAME (WS-GRP-IDX)                
003180         MOVE "Y" TO WS-GROUP-FOUND-SW                                    
003190     END-IF.                                                              
003200     ADD 1 TO WS-OUTER-SUB.                                               
003210 2210-EXIT.                                                               
003220     EXIT.                                                                
003230*                                                                         
003240 3000-COMPUTE-GRAND-TOTAL.                                                
003250     MOVE ZERO TO WS-GRAND-TOTAL-INVESTED.                                
003260     MOVE 1 TO WS-OUTER-SUB.                                              
003270     PERFORM 3010-ADD-ONE-GROUP-TOTAL THRU 3010-EXIT                      
003280         UNTIL WS-OUTER-SUB > WS-GROUP-COUNT.                             
003290 3000-EXIT.                                                               
003300     EXIT.                                                                
003310*                                                                         
003320 3010-ADD-ONE-GROUP-TOTAL.                                                
003330     SET WS-GRP-IDX TO WS-OUTER-SUB.                                      
003340     ADD WS-GRP-TOTAL-INVESTED (WS-GRP-IDX)                               
003350         TO WS-GRAND-TOTAL-INVESTED.                                      
003360     ADD 1 TO WS-OUTER-SUB.                                               
003370 3010-EXIT.                                                               
003380     EXIT.                                                                
003390*                                                                         
003400*****************************************************************         
003410* WRITE ONE REPORT ROW PER GROUP - PERCENTAGE LEFT AT ZERO WHEN           
003420* THE GRAND TOTAL ITSELF IS ZERO (NO DIVIDE-BY-ZERO ATTEMPTED).           
003430*****************************************************************         
003440 4000-FORMAT-AND-WRITE.                                                   
003450     OPEN OUTPUT EXPOSURE-REPORT-FILE.                                    
003460     MOVE 1 TO WS-GROUP-SUB.                                              
003470     PERFORM 4010-WRITE-ONE-GROUP-ROW THRU 4010-EXIT                      
003480         UNTIL WS-GROUP-SUB > WS-GROUP-COUNT.                             
003490     CLOSE EXPOSURE-REPORT-FILE.                                          
003500 4000-EXIT.                                                               
003510     EXIT.                                                                
003520*                                                                         
003530 4010-WRITE-ONE-GROUP-ROW.                                                
003540     SET WS-GRP-IDX TO WS-GROUP-SUB.                                      
003550     MOVE SPACES TO EXPOSURE-REPORT-RECORD.                               
003560     MOVE WS-GRP-GROUP-NAME (WS-GRP-IDX) TO ER-GROUP-NAME.                
003570     MOVE WS-GRP-TOTAL-HOLDINGS (WS-GRP-IDX) TO ER-TOTAL-HOLDINGS.        
003580     MOVE WS-GRP-TOTAL-INVESTED (WS-GRP-IDX) TO ER-TOTAL-INVESTED.        
003590     MOVE WS-GRP-REALIZED-PNL (WS-GRP-IDX) TO ER-REALIZED-PNL.            
003600     IF WS-GRAND-TOTAL-INVESTED = ZERO                                    
003610         MOVE ZERO TO ER-PERCENTAGE                                       
003620     ELSE                                                                 
003630         COMPUTE ER-PERCENTAGE ROUNDED =                                  
003640             (WS-GRP-TOTAL-INVESTED (WS-GRP-IDX) * 100)                   
003650                 / WS-GRAND-TOTAL-INVESTED                                
003660     END-IF.                                                              
003670     WRITE EXPOSURE-REPORT-RECORD.                                        
003680     ADD 1 TO WS-GROUP-SUB.                                               
003690 4010-EXIT.                                                               
003700     EXIT.                                                                
003710*                                                                         
003720 9500-TERMINATE.                                                          
003730     MOVE WS-GROUP-COUNT TO WS-MSG-GROUP-COUNT.                           
003740     MOVE WS-GRAND-TOTAL-INVESTED TO WS-MSG-GRAND-TOTAL.                  
003750     DISPLAY WS-TERMINATION-MESSAGE.                                      
003760 9500-EXIT.                                                               
003770     EXIT.                                                                
