000100* ================================================================        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.     TPS-TRANSACTION-POSTING.                                 
000130 AUTHOR.         R. K. WHITFIELD.                                         
000140 INSTALLATION.   DST SYSTEMS - PORTFOLIO ACCOUNTING DIVISION.             
000150 DATE-WRITTEN.   10/03/1984.                                              
000160 DATE-COMPILED.  10/03/1984.                                              
000170 SECURITY.       CONFIDENTIAL - INTERNAL DST USE ONLY.                    
000180*                                                                         
000190*****************************************************************         
000200* CHANGE LOG                                                              
000210*-----------------------------------------------------------------        
000220* DATE        BY   TICKET      DESCRIPTION                                
000230* ----------  ---  ----------  -----------------------------------        
000240* 10/03/1984  RKW  DST-0118    ORIGINAL CODING - NIGHTLY POSTING          
000250* 10/03/1984  RKW  DST-0118    OF BUY/SELL TRANSACTIONS AGAINST           
000260* 10/03/1984  RKW  DST-0118    THE PORTFOLIO/SYMBOL POSITION              
000270* 10/03/1984  RKW  DST-0118    LEDGER (OLD-MASTER/NEW-MASTER).            
000280* 02/11/1986  RKW  DST-0204    ADDED REJECT LISTING FOR SELLS             
000290* 02/11/1986  RKW  DST-0204    THAT EXCEED CURRENT HOLDINGS.              
000300* 07/22/1988  LMP  DST-0361    FORCED TOTAL-INVESTED TO ZERO WHEN         
000310* 07/22/1988  LMP  DST-0361    A SELL DRIVES HOLDINGS TO ZERO -           
000320* 07/22/1988  LMP  DST-0361    CLEARS RESIDUAL COST-BASIS DRIFT.          
000330* 03/14/1991  LMP  DST-0477    RAISED LEDGER TABLE FROM 2000 TO           
000340* 03/14/1991  LMP  DST-0477    5000 ENTRIES - PORTFOLIO GROWTH.           
000350* 09/19/1994  TJH  DST-0583    ADDED SEQUENCE-NBR TO REJECT LINE          
000360* 09/19/1994  TJH  DST-0583    FOR TRACE-BACK TO SOURCE FEED.             
000370* 11/02/1998  MWJ  Y2K-0042    EXPANDED RUN-DATE TO FOUR-DIGIT            
000380* 11/02/1998  MWJ  Y2K-0042    CENTURY WINDOW (CCYY) - Y2K FIX.           
000390* 06/08/2001  DJS  DST-0690    RENAMED LEDGER KEY FIELDS TO MATCH         
000400* 06/08/2001  DJS  DST-0690    PORTFOLIO-ID/SYMBOL KEY STANDARD.          
000410* 04/30/2006  CMB  DST-0802    ADDED HOLD ON REJECTED TXN COUNT           
000420* 04/30/2006  CMB  DST-0802    TO TERMINATION MESSAGE LINE.               
000430*****************************************************************         
000440*                                                                         
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER.   IBM-3090.                                             
000480 OBJECT-COMPUTER.   IBM-3090.                                             
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     CLASS VALID-SIDE-CLASS IS "B" THRU "S".                              
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT TRANSACTION-FEED-FILE                                         
000550         ASSIGN TO "TXNFEED"                                              
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS WS-TXNFEED-STATUS.                                
000580     SELECT POSITION-LEDGER-OLD-FILE                                      
000590         ASSIGN TO "POSLDGRI"                                             
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000610         FILE STATUS IS WS-POSLDGRI-STATUS.                               
000620     SELECT POSITION-LEDGER-NEW-FILE                                      
000630         ASSIGN TO "POSLDGRO"                                             
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS WS-POSLDGRO-STATUS.                               
000660     SELECT REJECT-LISTING-FILE                                           
000670         ASSIGN TO "TXNREJCT"                                             
000680         ORGANIZATION IS LINE SEQUENTIAL                                  
000690         FILE STATUS IS WS-TXNREJCT-STATUS.                               
000700*                                                                         
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730*                                                                         
000740*****************************************************************         
000750* TRANSACTION-FEED-FILE - ONE TRADE (BUY OR SELL) PER RECORD,             
000760* ARRIVAL (FILE) ORDER - NO KEYED ACCESS.                                 
000770*****************************************************************         
000780 FD  TRANSACTION-FEED-FILE.                                               
000790 01  TRANSACTION-FEED-RECORD.                                             
000800     05  TXN-TRANSACTION-ID          PIC X(36).                           
000810     05  TXN-PORTFOLIO-ID            PIC X(36).                           
000820     05  TXN-SYMBOL                  PIC X(10).                           
000830     05  TXN-SIDE-CD                 PIC X(4).                            
000840         88  TXN-SIDE-IS-BUY             VALUE "BUY ".                    
000850         88  TXN-SIDE-IS-SELL            VALUE "SELL".                    
000860     05  TXN-QUANTITY                 PIC S9(9).                          
000870     05  TXN-BUY-PRICE                 PIC S9(9)V9(4).                    
000880     05  TXN-SELL-PRICE                 PIC S9(9)V9(4).                   
000890     05  FILLER                       PIC X(10).                          
000900 01  TRANSACTION-FEED-KEY-VIEW                                            
000910         REDEFINES TRANSACTION-FEED-RECORD.                               
000920     05  TXK-TRANSACTION-ID          PIC X(36).                           
000930     05  TXK-PORTFOLIO-SYMBOL-KEY     PIC X(46).                          
000940     05  FILLER                      PIC X(49).                           
000950*                                                                         
000960*****************************************************************         
000970* POSITION-LEDGER - OLD MASTER (BEGINNING-OF-RUN BALANCES) -              
000980* NEW MASTER (END-OF-RUN BALANCES) - KEY IS PORTFOLIO-ID/SYMBOL.          
000990*****************************************************************         
001000 FD  POSITION-LEDGER-OLD-FILE.                                            
001010 01  POSITION-LEDGER-OLD-RECORD.                                          
001020     05  PLO-PORTFOLIO-ID            PIC X(36).                           
001030     05  PLO-SYMBOL                  PIC X(10).                           
001040     05  PLO-HOLDINGS                PIC S9(9).                           
001050     05  PLO-TOTAL-INVESTED          PIC S9(11)V9(4).                     
001060     05  PLO-REALIZED-PNL            PIC S9(11)V9(4).                     
001070     05  FILLER                      PIC X(20).                           
001080 01  POSITION-LEDGER-OLD-KEY-VIEW                                         
001090         REDEFINES POSITION-LEDGER-OLD-RECORD.                            
001100     05  PLOK-PORTFOLIO-SYMBOL-KEY    PIC X(46).                          
001110     05  FILLER                      PIC X(59).                           
001120*                                                                         
001130 FD  POSITION-LEDGER-NEW-FILE.                                            
001140 01  POSITION-LEDGER-NEW-RECORD.                                          
001150     05  PLN-PORTFOLIO-ID            PIC X(36).                           
001160     05  PLN-SYMBOL                  PIC X(10).                           
001170     05  PLN-HOLDINGS                PIC S9(9).                           
001180     05  PLN-TOTAL-INVESTED          PIC S9(11)V9(4).                     
001190     05  PLN-REALIZED-PNL            PIC S9(11)V9(4).                     
001200     05  PLN-FILLER                  PIC X(20).                           
001210*                                                                         
001220*****************************************************************         
001230* REJECT LISTING - ONE LINE PER SELL REJECTED FOR INSUFFICIENT            
001240* HOLDINGS - HEADER/DETAIL REDEFINED ON THE SAME PRINT AREA.              
001250*****************************************************************         
001260 FD  REJECT-LISTING-FILE.                                                 
001270 01  REJECT-LISTING-RECORD.                                               
001280     05  RJ-LINE-TYPE-CD              PIC X(1).                           
001290         88  RJ-LINE-IS-HEADER            VALUE "H".                      
001300         88  RJ-LINE-IS-DETAIL            VALUE "D".                      
001310     05  RJ-HEADER-AREA.                                                  
001320         10  RJ-HDR-RUN-DATE.                                             
001330             15  RJ-HDR-RUN-CCYY      PIC 9(4).                           
001340             15  RJ-HDR-RUN-MM        PIC 9(2).                           
001350             15  RJ-HDR-RUN-DD        PIC 9(2).                           
001360         10  RJ-HDR-TITLE             PIC X(40).                          
001370         10  FILLER                   PIC X(87).                          
001380     05  RJ-DETAIL-AREA REDEFINES RJ-HEADER-AREA.                         
001390         10  RJ-SEQUENCE-NBR          PIC 9(6).                           
001400         10  RJ-PORTFOLIO-ID          PIC X(36).                          
001410         10  RJ-SYMBOL                PIC X(10).                          
001420         10  RJ-REQUESTED-QTY         PIC -(9)9.                          
001430         10  RJ-AVAILABLE-QTY         PIC -(9)9.                          
001440         10  RJ-REASON-TEXT           PIC X(40).                          
001450         10  FILLER                   PIC X(26).                          
001460*                                                                         
001470 WORKING-STORAGE SECTION.                                                 
001480*                                                                         
001490 77  WS-TXNFEED-STATUS             PIC X(2)  VALUE SPACES.                
001500 77  WS-POSLDGRI-STATUS            PIC X(2)  VALUE SPACES.                
001510 77  WS-POSLDGRO-STATUS            PIC X(2)  VALUE SPACES.                
001520 77  WS-TXNREJCT-STATUS            PIC X(2)  VALUE SPACES.                
001530 77  WS-LEDGER-COUNT               PIC S9(8) COMP VALUE ZERO.             
001540 77  WS-MATCH-IDX                  PIC S9(8) COMP VALUE ZERO.             
001550 77  WS-SEARCH-SUB                 PIC S9(8) COMP VALUE ZERO.             
001560 77  WS-TXN-READ-COUNT             PIC S9(8) COMP VALUE ZERO.             
001570 77  WS-TXN-POSTED-COUNT           PIC S9(8) COMP VALUE ZERO.             
001580 77  WS-TXN-REJECT-COUNT           PIC S9(8) COMP VALUE ZERO.             
001590 77  WS-SELL-PNL                PIC S9(11)V9(4) VALUE ZERO.               
001600 77  WS-SELL-COST                PIC S9(11)V9(4) VALUE ZERO.              
001610 77  WS-BUY-COST                PIC S9(11)V9(4) VALUE ZERO.               
001620*                                                                         
001630 01  WS-SWITCHES.                                                         
001640     05  WS-TXNFEED-EOF-SW          PIC X(1)  VALUE "N".                  
001650         88  TXNFEED-EOF                VALUE "Y".                        
001660     05  WS-LEDGER-EOF-SW           PIC X(1)  VALUE "N".                  
001670         88  LEDGER-EOF                 VALUE "Y".                        
001680     05  WS-FOUND-SW                PIC X(1)  VALUE "N".                  
001690         88  ENTRY-FOUND                VALUE "Y".                        
001700*                                                                         
001710*****************************************************************         
001720* IN-BATCH LEDGER WORKING TABLE - LOADED FROM THE OLD MASTER,             
001730* UPDATED IN PLACE AS TRANSACTIONS POST, REWRITTEN AS THE NEW             
001740* MASTER AT END-OF-RUN (BUSINESS RULE: LATER TXNS IN THE SAME             
001750* BATCH REUSE THE UPDATED FIGURES).                                       
001760*****************************************************************         
001770 01  WS-LEDGER-TABLE.                                                     
001780     05  WS-LEDGER-ENTRY OCCURS 5000 TIMES                                
001790                          INDEXED BY WS-LEDGER-IDX.                       
001800         10  WS-LEDGER-PORTFOLIO-ID     PIC X(36).                        
001810         10  WS-LEDGER-SYMBOL           PIC X(10).                        
001820         10  WS-LEDGER-HOLDINGS         PIC S9(9).                        
001830         10  WS-LEDGER-TOTAL-INVESTED   PIC S9(11)V9(4).                  
001840         10  WS-LEDGER-REALIZED-PNL     PIC S9(11)V9(4).                  
001850*                                                                         
001860*****************************************************************         
001870* NUMERIC-EDITED VIEW OF THE CURRENT SYSTEM DATE, USED TO STAMP           
001880* THE REJECT-LISTING HEADER LINE.                                         
001890*****************************************************************         
001900 01  WS-CURRENT-DATE.                                                     
001910     05  WS-CURRENT-DATE-CCYYMMDD.                                        
001920         10  WS-CURRENT-CCYY            PIC 9(4).                         
001930         10  WS-CURRENT-MM              PIC 9(2).                         
001940         10  WS-CURRENT-DD              PIC 9(2).                         
001950 01  WS-TIME-OF-DAY                    PIC 9(8).                          
001960*                                                                         
001970 01  WS-TERMINATION-MESSAGE.                                              
001980     05  FILLER                PIC X(17) VALUE "TPS21 - READ....".        
001990     05  WS-MSG-READ-COUNT     PIC ZZZ,ZZ9.                               
002000     05  FILLER                PIC X(17) VALUE " - POSTED......".         
002010     05  WS-MSG-POSTED-COUNT   PIC ZZZ,ZZ9.                               
002020     05  FILLER                PIC X(17) VALUE " - REJECTED....".         
002030     05  WS-MSG-REJECT-COUNT   PIC ZZZ,ZZ9.                               
002040*                                                                         
002050 PROCEDURE DIVISION.                                                      
002060*                                                                         
002070 0000-MAIN-CONTROL.                                                       
002080     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002090     PERFORM 2000-POST-TRANSACTIONS THRU 2000-EXIT                        
002100         UNTIL TXNFEED-EOF.                                               
002110     PERFORM 8000-WRITE-NEW-MASTER THRU 8000-EXIT.                        
002120     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002130     STOP RUN.                                                            
002140*                                                                         
002150 1000-INITIALIZE.                                                         
002160     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.                  
002170     ACCEPT WS-TIME-OF-DAY FROM TIME.                                     
002180     OPEN INPUT POSITION-LEDGER-OLD-FILE.                                 
002190     PERFORM 1100-LOAD-LEDGER-TABLE THRU 1100-EXIT                        
002200         UNTIL LEDGER-EOF.                                                
002210     CLOSE POSITION-LEDGER-OLD-FILE.                                      
002220     OPEN INPUT TRANSACTION-FEED-FILE.                                    
002230     OPEN OUTPUT REJECT-LISTING-FILE.                                     
002240     MOVE SPACES TO REJECT-LISTING-RECORD.                                
002250     MOVE "H" TO RJ-LINE-TYPE-CD.                                         
002260     MOVE WS-CURRENT-DATE-CCYYMMDD TO RJ-HDR-RUN-DATE.                    
002270     MOVE "TRANSACTION POSTING - REJECTED SELL ORDERS"                    
002280         TO RJ-HDR-TITLE.                                                 
002290     WRITE REJECT-LISTING-RECORD.                                         
002300     PERFORM 1200-READ-TRANSACTION THRU 1200-EXIT.                        
002310 1000-EXIT.                                                               
002320     EXIT.                                                                
002330*                                                                         
002340 1100-LOAD-LEDGER-TABLE.                                                  
002350     READ POSITION-LEDGER-OLD-FILE                                        
002360         AT END                                                           
002370             MOVE "Y" TO WS-LEDGER-EOF-SW                                 
002380         NOT AT END                                                       
002390             ADD 1 TO WS-LEDGER-COUNT                                     
002400             SET WS-LEDGER-IDX TO WS-LEDGER-COUNT                         
002410             MOVE PLO-PORTFOLIO-ID                                        
002420                 TO WS-LEDGER-PORTFOLIO-ID (WS-LEDGER-IDX)                
002430             MOVE PLO-SYMBOL                                              
002440                 TO WS-LEDGER-SYMBOL (WS-LEDGER-IDX)                      
002450             MOVE PLO-HOLDINGS                                            
002460                 TO WS-LEDGER-HOLDINGS (WS-LEDGER-IDX)                    
002470             MOVE PLO-TOTAL-INVESTED                                      
002480                 TO WS-LEDGER-TOTAL-INVESTED (WS-LEDGER-IDX)              
002490             MOVE PLO-REALIZED-PNL                                        
002500                 TO WS-LEDGER-REALIZED-PNL (WS-LEDGER-IDX)                
002510     END-READ.                                                            
002520 1100-EXIT.                                                               
002530     EXIT.                                                                
002540*                                                                         
002550 1200-READ-TRANSACTION.                                                   
002560     READ TRANSACTION-FEED-FILE                                           
002570         AT END                                                           
002580             MOVE "Y" TO WS-TXNFEED-EOF-SW                                
002590     END-READ.                                                            
002600 1200-EXIT.                                                               
002610     EXIT.                                                                
002620*                                                                         
002630 2000-POST-TRANSACTIONS.                                                  
002640     ADD 1 TO WS-TXN-READ-COUNT.                                          
002650     PERFORM 2100-FIND-OR-INIT-ENTRY THRU 2100-EXIT.                      
002660     IF TXN-SIDE-IS-BUY                                                   
002670         PERFORM 2200-APPLY-BUY THRU 2200-EXIT                            
002680     ELSE                                                                 
002690         PERFORM 2300-APPLY-SELL THRU 2300-EXIT                           
002700     END-IF.                                                              
002710     PERFORM 1200-READ-TRANSACTION THRU 1200-EXIT.                        
002720 2000-EXIT.                                                               
002730     EXIT.                                                                
002740*                                                                         
002750*****************************************************************         
002760* LOOK UP THE WORKING TABLE (IT HOLDS THE FULL OLD MASTER PLUS            
002770* ANY ENTRIES ADDED SO FAR THIS RUN) - APPEND A ZERO-BALANCE              
002780* ENTRY WHEN THE PORTFOLIO/SYMBOL KEY IS NOT YET PRESENT.                 
002790*****************************************************************         
002800 2100-FIND-OR-INIT-ENTRY.                                                 
002810     MOVE "N" TO WS-FOUND-SW.                                             
002820     MOVE 1 TO WS-SEARCH-SUB.                                             
002830     PERFORM 2110-SEARCH-ONE-ENTRY THRU 2110-EXIT                         
002840         UNTIL WS-SEARCH-SUB > WS-LEDGER-COUNT                            
002850         OR ENTRY-FOUND.                                                  
002860     IF NOT ENTRY-FOUND                                                   
002870         ADD 1 TO WS-LEDGER-COUNT                                         
002880         SET WS-MATCH-IDX TO WS-LEDGER-COUNT                              
002890         SET WS-LEDGER-IDX TO WS-LEDGER-COUNT                             
002900         MOVE TXN-PORTFOLIO-ID                                            
002910             TO WS-LEDGER-PORTFOLIO-ID (WS-LEDGER-IDX)                    
002920         MOVE TXN-SYMBOL TO WS-LEDGER-SYMBOL (WS-LEDGER-IDX)              
002930         MOVE ZERO TO WS-LEDGER-HOLDINGS (WS-LEDGER-IDX)                  
002940         MOVE ZERO TO WS-LEDGER-TOTAL-INVESTED (WS-LEDGER-IDX)            
002950         MOVE ZERO TO WS-LEDGER-REALIZED-PNL (WS-LEDGER-IDX)              
002960     END-IF.                                                              
002970     SET WS-LEDGER-IDX TO WS-MATCH-IDX.                                   
002980 2100-EXIT.                                                               
002990     EXIT.                                                                
003000*                                                                         
003010 2110-SEARCH-ONE-ENTRY.                                                   
003020     IF TXN-PORTFOLIO-ID = WS-LEDGER-PORTFOLIO-ID (WS-SEARCH-SUB)         
003030         AND TXN-SYMBOL = WS-LEDGER-SYMBOL (WS-SEARCH-SUB)                
003040         MOVE "Y" TO WS-FOUND-SW                                          
003050         SET WS-MATCH-IDX TO WS-SEARCH-SUB                                
003060     END-IF.                                                              
003070     ADD 1 TO WS-SEARCH-SUB.                                              
003080 2110-EXIT.                                                               
003090     EXIT.                                                                
003100*                                                                         
003110*****************************************************************         
003120* BUY: HOLDINGS UP BY QUANTITY, TOTAL-INVESTED UP BY COST,                
003130* REALIZED-PNL UNCHANGED.                                                 
003140*****************************************************************         
003150 2200-APPLY-BUY.                                                          
003160     COMPUTE WS-BUY-COST ROUNDED =                                        
003170         TXN-BUY-PRICE * TXN-QUANTITY.                                    
003180     ADD TXN-QUANTITY                                                     
003190         TO WS-LEDGER-HOLDINGS (WS-LEDGER-IDX).                           
003200     ADD WS-BUY-COST                                                      
003210         TO WS-LEDGER-TOTAL-INVESTED (WS-LEDGER-IDX).                     
003220     ADD 1 TO WS-TXN-POSTED-COUNT.                                        
003230 2200-EXIT.                                                               
003240     EXIT.                                                                
003250*                                                                         
003260*****************************************************************         
003270* SELL: REJECT WHEN QUANTITY EXCEEDS CURRENT HOLDINGS - LEAVE THE         
003280* LEDGER ENTRY UNCHANGED.  OTHERWISE REALIZE THE GAIN/LOSS, BRING         
003290* DOWN HOLDINGS AND TOTAL-INVESTED, AND FORCE TOTAL-INVESTED TO           
003300* ZERO WHEN HOLDINGS LANDS EXACTLY ON ZERO.                               
003310*****************************************************************         
003320 2300-APPLY-SELL.                                                         
003330     IF TXN-QUANTITY > WS-LEDGER-HOLDINGS (WS-LEDGER-IDX)                 
003340         PERFORM 2400-WRITE-REJECT-LINE THRU 2400-EXIT                    
003350         GO TO 2300-EXIT                                                  
003360     END-IF.                                                              
003370     COMPUTE WS-SELL-PNL ROUNDED =                                        
003380         (TXN-SELL-PRICE - TXN-BUY-PRICE) * TXN-QUANTITY.                 
003390     COMPUTE WS-SELL-COST ROUNDED =                                       
003400         TXN-BUY-PRICE * TXN-QUANTITY.                                    
003410     ADD WS-SELL-PNL                                                      
003420         TO WS-LEDGER-REALIZED-PNL (WS-LEDGER-IDX).                       
003430     SUBTRACT TXN-QUANTITY                                                
003440         FROM WS-LEDGER-HOLDINGS (WS-LEDGER-IDX).                         
003450     SUBTRACT WS-SELL-COST                                                
003460         FROM WS-LEDGER-TOTAL-INVESTED (WS-LEDGER-IDX).                   
003470     IF WS-LEDGER-HOLDINGS (WS-LEDGER-IDX) = ZERO                         
003480         MOVE ZERO TO WS-LEDGER-TOTAL-INVESTED (WS-LEDGER-IDX)            
003490     END-IF.                                                              
003500     ADD 1 TO WS-TXN-POSTED-COUNT.                                        
003510 2300-EXIT.                                                               
003520     EXIT.                                                                
003530*                                                                         
003540 2400-WRITE-REJECT-LINE.                                                  
003550     ADD 1 TO WS-TXN-REJECT-COUNT.                                        
003560     MOVE SPACES TO REJECT-LISTING-RECORD.                                
003570     MOVE "D" TO RJ-LINE-TYPE-CD.                                         
003580     MOVE WS-TXN-READ-COUNT TO RJ-SEQUENCE-NBR.                           
003590     MOVE TXN-PORTFOLIO-ID TO RJ-PORTFOLIO-ID.                            
003600     MOVE TXN-SYMBOL TO RJ-SYMBOL.                                        
003610     MOVE TXN-QUANTITY TO RJ-REQUESTED-QTY.                               
003620     MOVE WS-LEDGER-HOLDINGS (WS-LEDGER-IDX) TO RJ-AVAILABLE-QTY.         
003630     MOVE "SELL EXCEEDS CURRENT HOLDINGS - NOT POSTED"                    
003640         TO RJ-REASON-TEXT.                                               
003650     WRITE REJECT-LISTING-RECORD.                                         
003660 2400-EXIT.                                                               
003670     EXIT.                                                                
003680*                                                                         
003690*****************************************************************         
003700* END-OF-BATCH: ALL TOUCHED (AND UNTOUCHED) LEDGER ENTRIES ARE            
003710* PERSISTED TOGETHER AS THE NEW MASTER - A SINGLE BATCHED PASS,           
003720* NOT A REWRITE PER TRANSACTION.                                          
003730*****************************************************************         
003740 8000-WRITE-NEW-MASTER.                                                   
003750     OPEN OUTPUT POSITION-LEDGER-NEW-FILE.                                
003760     MOVE 1 TO WS-SEARCH-SUB.                                             
003770     PERFORM 8100-WRITE-ONE-ENTRY THRU 8100-EXIT                          
003780         UNTIL WS-SEARCH-SUB > WS-LEDGER-COUNT.                           
003790     CLOSE POSITION-LEDGER-NEW-FILE.                                      
003800 8000-EXIT.                                                               
003810     EXIT.                                                                
003820*                                                                         
003830 8100-WRITE-ONE-ENTRY.                                                    
003840     SET WS-LEDGER-IDX TO WS-SEARCH-SUB.                                  
003850     MOVE SPACES TO POSITION-LEDGER-NEW-RECORD.                           
003860     MOVE WS-LEDGER-PORTFOLIO-ID (WS-LEDGER-IDX)                          
003870         TO PLN-PORTFOLIO-ID.                                             
003880     MOVE WS-LEDGER-SYMBOL (WS-LEDGER-IDX) TO PLN-SYMBOL.                 
003890     MOVE WS-LEDGER-HOLDINGS (WS-LEDGER-IDX) TO PLN-HOLDINGS.             
003900     MOVE WS-LEDGER-TOTAL-INVESTED (WS-LEDGER-IDX)                        
003910         TO PLN-TOTAL-INVESTED.                                           
003920     MOVE WS-LEDGER-REALIZED-PNL (WS-LEDGER-IDX)                          
003930         TO PLN-REALIZED-PNL.                                             
003940     WRITE POSITION-LEDGER-NEW-RECORD.                                    
003950     ADD 1 TO WS-SEARCH-SUB.                                              
003960 8100-EXIT.                                                               
003970     EXIT.                                                                
003980*                                                                         
003990 9000-TERMINATE.                                                          
004000     CLOSE TRANSACTION-FEED-FILE.                                         
004010     CLOSE REJECT-LISTING-FILE.                                           
004020     MOVE WS-TXN-READ-COUNT TO WS-MSG-READ-COUNT.                         
004030     MOVE WS-TXN-POSTED-COUNT TO WS-MSG-POSTED-COUNT.                     
004040     MOVE WS-TXN-REJECT-COUNT TO WS-MSG-REJECT-COUNT.                     
004050     DISPLAY WS-TERMINATION-MESSAGE.                                      
004060 9000-EXIT.                                                               
004070     EXIT.                                                                
