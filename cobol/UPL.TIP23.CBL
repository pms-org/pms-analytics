000100* ================================================================        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.     UPL-PORTFOLIO-UNREALIZED-PNL.                            
000130 AUTHOR.         L. M. PETTIGREW.                                         
000140 INSTALLATION.   DST SYSTEMS - PORTFOLIO ACCOUNTING DIVISION.             
000150 DATE-WRITTEN.   06/04/1986.                                              
000160 DATE-COMPILED.  06/04/1986.                                              
000170 SECURITY.       CONFIDENTIAL - INTERNAL DST USE ONLY.                    
000180*                                                                         
000190*****************************************************************         
000200* CHANGE LOG                                                              
000210*-----------------------------------------------------------------        
000220* DATE        BY   TICKET      DESCRIPTION                                
000230* ----------  ---  ----------  -----------------------------------        
000240* 06/04/1986  LMP  DST-0161    ORIGINAL CODING - MARK-TO-MARKET           
000250* 06/04/1986  LMP  DST-0161    VALUATION OF OPEN TAX LOTS.                
000260* 03/12/1989  LMP  DST-0402    SKIP LOTS WITH ZERO OR NEGATIVE            
000270* 03/12/1989  LMP  DST-0402    REMAINING QUANTITY - FULLY-CLOSED          
000280* 03/12/1989  LMP  DST-0402    LOTS NO LONGER ON THE FEED.                
000290* 07/19/1991  TJH  DST-0498    SKIP LOTS WHOSE SYMBOL HAS NO              
000300* 07/19/1991  TJH  DST-0498    ENTRY IN THE PRICE-QUOTE CATALOG.          
000310* 02/27/1995  TJH  DST-0603    GROUP LOTS BY SYMBOL BEFORE WRITING        
000320* 02/27/1995  TJH  DST-0603    - ONE RESULT LINE PER SYMBOL HELD.         
000330* 11/09/1998  MWJ  Y2K-0058    RUN-DATE STAMP NOW FOUR-DIGIT CCYY.        
000340* 11/09/1998  MWJ  Y2K-0058    Y2K REMEDIATION PASS.                      
000350* 04/03/2004  DJS  DST-0744    ADDED PORTFOLIO GRAND-TOTAL LINE           
000360* 04/03/2004  DJS  DST-0744    WRITTEN AFTER EACH PORTFOLIO'S             
000370* 04/03/2004  DJS  DST-0744    SYMBOL-LEVEL RESULT LINES.                 
000380* 10/17/2010  CMB  DST-0861    RAISED OPEN-LOT TABLE CAPACITY FOR         
000390* 10/17/2010  CMB  DST-0861    ACCOUNTS WITH HEAVY LOT ACTIVITY.          
000400*****************************************************************         
000410*                                                                         
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SOURCE-COMPUTER.   IBM-3090.                                             
000450 OBJECT-COMPUTER.   IBM-3090.                                             
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     CLASS VALID-LOT-CLASS IS "O" THRU "C".                               
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT OPEN-LOT-FILE                                                 
000520         ASSIGN TO "OPENLOT"                                              
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS WS-OPENLOT-STATUS.                                
000550     SELECT PRICE-QUOTE-FILE                                              
000560         ASSIGN TO "PRICEQT"                                              
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         FILE STATUS IS WS-PRICEQT-STATUS.                                
000590     SELECT UNREALIZED-RESULT-FILE                                        
000600         ASSIGN TO "UPNLOUT"                                              
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-UPNLOUT-STATUS.                                
000630*                                                                         
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660*                                                                         
000670*****************************************************************         
000680* OPEN-POSITION - ONE OPEN TAX LOT PER ROW - LOT-STATUS-CD CARRIES        
000690* OPEN/CLOSED SO A FULLY-CLOSED LOT CAN BE TOLD FROM A LIVE ONE           
000700* EVEN WHEN REMAINING-QTY HAS NOT YET BEEN PURGED FROM THE FEED.          
000710*****************************************************************         
000720 FD  OPEN-LOT-FILE.                                                       
000730 01  OPEN-LOT-RECORD.                                                     
000740     05  OL-LOT-STATUS-CD              PIC X(1).                          
000750         88  OL-LOT-IS-OPEN                VALUE "O".                     
000760         88  OL-LOT-IS-CLOSED              VALUE "C".                     
000770     05  OL-PORTFOLIO-ID                PIC X(36).                        
000780     05  OL-SYMBOL                      PIC X(10).                        
000790     05  OL-REMAINING-QTY                PIC S9(9).                       
000800     05  OL-BUY-PRICE                    PIC S9(9)V9(4).                  
000810     05  FILLER                          PIC X(20).                       
000820 01  OPEN-LOT-ALTERNATE-VIEW REDEFINES OPEN-LOT-RECORD.                   
000830     05  OLA-LOT-STATUS-CD              PIC X(1).                         
000840     05  OLA-PORTFOLIO-SYMBOL-KEY       PIC X(46).                        
000850     05  OLA-QUANTITY-AND-PRICE         PIC X(22).                        
000860     05  FILLER                          PIC X(20).                       
000870*                                                                         
000880*****************************************************************         
000890* PRICE-QUOTE - CURRENT MARKET PRICE CATALOG, KEYED BY SYMBOL -           
000900* LOADED INTO AN OCCURS TABLE AND SEARCHED WITH SEARCH ALL.               
000910*****************************************************************         
000920 FD  PRICE-QUOTE-FILE.                                                    
000930 01  PRICE-QUOTE-RECORD.                                                  
000940     05  PQ-SYMBOL                      PIC X(10).                        
000950     05  PQ-CURRENT-PRICE                PIC S9(9)V9(4).                  
000960     05  FILLER                          PIC X(20).                       
000970 01  PRICE-QUOTE-NUMERIC-VIEW REDEFINES PRICE-QUOTE-RECORD.               
000980     05  FILLER                          PIC X(10).                       
000990     05  PQN-PRICE-WHOLE-PART             PIC S9(9).                      
001000     05  PQN-PRICE-DECIMAL-PART            PIC 9(4).                      
001010     05  FILLER                          PIC X(20).                       
001020*                                                                         
001030*****************************************************************         
001040* UNREALIZED-PNL-RESULT - ONE ROW PER SYMBOL HELD BY A PORTFOLIO,         
001050* PLUS A TRAILING PORTFOLIO-TOTAL ROW - RECORD-TYPE-CD TELLS THEM         
001060* APART.                                                                  
001070*****************************************************************         
001080 FD  UNREALIZED-RESULT-FILE.                                              
001090 01  UNREALIZED-RESULT-RECORD.                                            
001100     05  UR-RECORD-TYPE-CD               PIC X(1).                        
001110         88  UR-TYPE-IS-SYMBOL              VALUE "S".                    
001120         88  UR-TYPE-IS-TOTAL                VALUE "T".                   
001130     05  UR-PORTFOLIO-ID                 PIC X(36).                       
001140     05  UR-SYMBOL                       PIC X(10).                       
001150     05  UR-UNREALIZED-PNL                PIC S9(11)V9(4).                
001160     05  FILLER                           PIC X(20).                      
001170 01  UNREALIZED-RESULT-PRINT-LINE                                         
001180         REDEFINES UNREALIZED-RESULT-RECORD.                              
001190     05  URP-RECORD-TYPE-CD              PIC X(1).                        
001200     05  URP-PORTFOLIO-ID                 PIC X(36).                      
001210     05  URP-SYMBOL                       PIC X(10).                      
001220     05  URP-UNREALIZED-PNL               PIC -(8)9.9(4).                 
001230     05  FILLER                            PIC X(21).                     
001240*                                                                         
001250 WORKING-STORAGE SECTION.                                                 
001260*                                                                         
001270 77  WS-OPENLOT-STATUS              PIC X(2)  VALUE SPACES.               
001280 77  WS-PRICEQT-STATUS              PIC X(2)  VALUE SPACES.               
001290 77  WS-UPNLOUT-STATUS               PIC X(2)  VALUE SPACES.              
001300 77  WS-LOT-COUNT                    PIC S9(8) COMP VALUE ZERO.           
001310 77  WS-PRICE-COUNT                  PIC S9(8) COMP VALUE ZERO.           
001320 77  WS-PORTFOLIO-COUNT              PIC S9(8) COMP VALUE ZERO.           
001330 77  WS-SYMBOL-COUNT                 PIC S9(8) COMP VALUE ZERO.           
001340 77  WS-RESULT-COUNT                 PIC S9(8) COMP VALUE ZERO.           
001350 77  WS-OUTER-SUB                    PIC S9(8) COMP VALUE ZERO.           
001360 77  WS-LOT-SUB                      PIC S9(8) COMP VALUE ZERO.           
001370 77  WS-PORT-SUB                     PIC S9(8) COMP VALUE ZERO.           
001380 77  WS-SYM-SUB                      PIC S9(8) COMP VALUE ZERO.           
001390 77  WS-PORTFOLIO-TOTAL               PIC S9(13)V9(4) VALUE ZERO.         
001400 77  WS-ONE-LOT-PNL                  PIC S9(13)V9(4) VALUE ZERO.          
001410*                                                                         
001420 01  WS-SWITCHES.                                                         
001430     05  WS-OPENLOT-EOF-SW             PIC X(1) VALUE "N".                
001440         88  OPENLOT-EOF                    VALUE "Y".                    
001450     05  WS-PRICEQT-EOF-SW             PIC X(1) VALUE "N".                
001460         88  PRICEQT-EOF                    VALUE "Y".                    
001470     05  WS-PORT-FOUND-SW              PIC X(1) VALUE "N".                
001480         88  PORTFOLIO-FOUND                VALUE "Y".                    
001490     05  WS-SYM-FOUND-SW               PIC X(1) VALUE "N".                
001500         88  SYMBOL-FOUND                   VALUE "Y".                    
001510     05  WS-PRICE-FOUND-SW             PIC X(1) VALUE "N".                
001520         88  PRICE-FOUND                    VALUE "Y".                    
001530*                                                                         
001540*****************************************************************         
001550* FULL IN-MEMORY COPY OF THE OPEN-LOT FEED.                               
001560*****************************************************************         
001570 01  WS-LOT-TABLE.                                                        
001580     05  WS-LOT-ENTRY OCCURS 20000 TIMES                                  
001590                       INDEXED BY WS-LOT-IDX.                             
001600         10  WS-LOT-STATUS-CD             PIC X(1).                       
001610         10  WS-LOT-PORTFOLIO-ID           PIC X(36).                     
001620         10  WS-LOT-SYMBOL                 PIC X(10).                     
001630         10  WS-LOT-REMAINING-QTY           PIC S9(9).                    
001640         10  WS-LOT-BUY-PRICE                PIC S9(9)V9(4).              
001650*                                                                         
001660*****************************************************************         
001670* PRICE-QUOTE TABLE - LOADED ASCENDING BY SYMBOL, SEARCHED WITH           
001680* SEARCH ALL.                                                             
001690*****************************************************************         
001700 01  WS-PRICE-TABLE.                                                      
001710     05  WS-PRICE-ENTRY OCCURS 5000 TIMES                                 
001720                          ASCENDING KEY IS WS-PRICE-SYMBOL                
001730                          INDEXED BY WS-PRICE-IDX.                        
001740         10  WS-PRICE-SYMBOL               PIC X(10).                     
001750         10  WS-PRICE-CURRENT-PRICE         PIC S9(9)V9(4).               
001760*                                                                         
001770*****************************************************************         
001780* DISTINCT PORTFOLIO-ID LIST - BUILT ONE PASS OVER THE LOT TABLE.         
001790*****************************************************************         
001800 01  WS-PORTFOLIO-TABLE.                                                  
001810     05  WS-PORTFOLIO-ENTRY OCCURS 2000 TIMES                             
001820                             INDEXED BY WS-PORT-IDX.                      
001830         10  WS-PORT-PORTFOLIO-ID            PIC X(36).                   
001840*                                                                         
001850*****************************************************************         
001860* PER-PORTFOLIO SYMBOL ACCUMULATOR TABLE - REBUILT FOR EACH               
001870* PORTFOLIO IN TURN (CLEARED BEFORE EACH NEW PORTFOLIO IS BEGUN).         
001880*****************************************************************         
001890 01  WS-SYMBOL-TOTAL-TABLE.                                               
001900     05  WS-SYMBOL-ENTRY OCCURS 500 TIMES                                 
001910                          INDEXED BY WS-SYM-IDX.                          
001920         10  WS-SYM-SYMBOL                   PIC X(10).                   
001930         10  WS-SYM-UNREALIZED-PNL            PIC S9(13)V9(4).            
001940*                                                                         
001950 01  WS-CURRENT-DATE-CCYYMMDD        PIC 9(8).                            
001960*                                                                         
001970 01  WS-TERMINATION-MESSAGE.                                              
001980     05  FILLER             PIC X(20) VALUE "UPL23 - PORTFOLIOS.".        
001990     05  WS-MSG-PORT-COUNT    PIC ZZZ,ZZ9.                                
002000     05  FILLER               PIC X(17) VALUE " - RESULT LINES..".        
002010     05  WS-MSG-RESULT-COUNT  PIC ZZZ,ZZ9.                                
002020*                                                                         
002030 PROCEDURE DIVISION.                                                      
002040*                                                                         
002050 0000-MAIN-CONTROL.                                                       
002060     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002070     PERFORM 2000-BUILD-PORTFOLIO-TABLE THRU 2000-EXIT.                   
002080     OPEN OUTPUT UNREALIZED-RESULT-FILE.                                  
002090     MOVE 1 TO WS-PORT-SUB.                                               
002100     PERFORM 3000-PROCESS-ONE-PORTFOLIO THRU 3000-EXIT                    
002110         UNTIL WS-PORT-SUB > WS-PORTFOLIO-COUNT.                          
002120     CLOSE UNREALIZED-RESULT-FILE.                                        
002130     PERFORM 9500-TERMINATE THRU 9500-EXIT.                               
002140     STOP RUN.                                                            
002150*                                                                         
002160 1000-INITIALIZE.                                                         
002170     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.                  
002180     PERFORM 1100-LOAD-PRICE-TABLE THRU 1100-EXIT.                        
002190     PERFORM 1200-LOAD-LOT-TABLE THRU 1200-EXIT.                          
002200 1000-EXIT.                                                               
002210     EXIT.                                                                
002220*                                                                         
002230 1100-LOAD-PRICE-TABLE.                                                   
002240     OPEN INPUT PRICE-QUOTE-FILE.                                         
002250     PERFORM 1110-READ-ONE-PRICE THRU 1110-EXIT                           
002260         UNTIL PRICEQT-EOF.                                               
002270     CLOSE PRICE-QUOTE-FILE.                                              
002280 1100-EXIT.                                                               
002290     EXIT.                                                                
002300*                                                                         
002310 1110-READ-ONE-PRICE.                                                     
002320     READ PRICE-QUOTE-FILE                                                
002330         AT END                                                           
002340             MOVE "Y" TO WS-PRICEQT-EOF-SW                                
002350         NOT AT END                                                       
002360             ADD 1 TO WS-PRICE-COUNT                                      
002370             SET WS-PRICE-IDX TO WS-PRICE-COUNT                           
002380             MOVE PQ-SYMBOL TO WS-PRICE-SYMBOL (WS-PRICE-IDX)             
002390             MOVE PQ-CURRENT-PRICE                                        
002400                 TO WS-PRICE-CURRENT-PRICE (WS-PRICE-IDX)                 
002410     END-READ.                                                            
002420 1110-EXIT.                                                               
002430     EXIT.                                                                
002440*                                                                         
002450 1200-LOAD-LOT-TABLE.                                                     
002460     OPEN INPUT OPEN-LOT-FILE.                                            
002470     PERFORM 1210-READ-ONE-LOT THRU 1210-EXIT                             
002480         UNTIL OPENLOT-EOF.                                               
002490     CLOSE OPEN-LOT-FILE.                                                 
002500 1200-EXIT.                                                               
002510     EXIT.                                                                
002520*                                                                         
002530 1210-READ-ONE-LOT.                                                       
002540     READ OPEN-LOT-FILE                                                   
002550         AT END                                                           
002560             MOVE "Y" TO WS-OPENLOT-EOF-SW                                
002570         NOT AT END                                                       
002580             ADD 1 TO WS-LOT-COUNT                                        
002590             SET WS-LOT-IDX TO WS-LOT-COUNT                               
002600             MOVE OL-LOT-STATUS-CD                                        
002610                 TO WS-LOT-STATUS-CD (WS-LOT-IDX)                         
002620             MOVE OL-PORTFOLIO-ID                                         
002630                 TO WS-LOT-PORTFOLIO-ID (WS-LOT-IDX)                      
002640             MOVE OL-SYMBOL TO WS-LOT-SYMBOL (WS-LOT-IDX)                 
002650             MOVE OL-REMAINING-QTY                                        
002660                 TO WS-LOT-REMAINING-QTY (WS-LOT-IDX)                     
002670             MOVE OL-BUY-PRICE TO WS-LOT-BUY-PRICE (WS-LOT-IDX)           
002680     END-READ.                                                            
002690 1210-EXIT.                                                               
002700     EXIT.                                                                
002710*                                                                         
002720*****************************************************************         
002730* ONE PASS OVER THE LOT TABLE - APPEND EACH NEW PORTFOLIO-ID THE          
002740* FIRST TIME IT IS SEEN.                                                  
002750*****************************************************************         
002760 2000-BUILD-PORTFOLIO-TABLE.                                              
002770     MOVE 1 TO WS-LOT-SUB.                                                
002780     PERFORM 2010-SCAN-ONE-LOT THRU 2010-EXIT                             
002790         UNTIL WS-LOT-SUB > WS-LOT-COUNT.                                 
002800 2000-EXIT.                                                               
002810     EXIT.                                                                
002820*                                                                         
002830 2010-SCAN-ONE-LOT.                                                       
002840     PERFORM 2020-ADD-DISTINCT-PORTFOLIO THRU 2020-EXIT.                  
002850     ADD 1 TO WS-LOT-SUB.                                                 
002860 2010-EXIT.                                                               
002870     EXIT.                                                                
002880*                                                                         
002890 2020-ADD-DISTINCT-PORTFOLIO.                                             
002900     MOVE "N" TO WS-PORT-FOUND-SW.                                        
002910     MOVE 1 TO WS-OUTER-SUB.                                              
002920     PERFORM 2030-SCAN-ONE-PORTFOLIO THRU 2030-EXIT                       
002930         UNTIL WS-OUTER-SUB > WS-PORTFOLIO-COUNT                          
002940         OR PORTFOLIO-FOUND.                                              
002950     IF NOT PORTFOLIO-FOUND                                               
002960         ADD 1 TO WS-PORTFOLIO-COUNT                                      
002970         SET WS-PORT-IDX TO WS-PORTFOLIO-COUNT                            
002980         MOVE WS-LOT-PORTFOLIO-ID (WS-LOT-SUB)                            
002990             TO WS-PORT-PORTFOLIO-ID (WS-PORT-IDX)                        
003000     END-IF.                                                              
003010 2020-EXIT.                                                               
003020     EXIT.                                                                
003030*                                                                         
003040 2030-SCAN-ONE-PORTFOLIO.                                                 
003050     IF WS-LOT-PORTFOLIO-ID (WS-LOT-SUB)                                  
003060             = WS-PORT-PORTFOLIO-ID (WS-OUTER-SUB)                        
003070         MOVE "Y" TO WS-PORT-FOUND-SW                                     
003080     END-IF.                                                              
003090     ADD 1 TO WS-OUTER-SUB.                                               
003100 2030-EXIT.                                                               
003110     EXIT.                                                                
003120*                                                                         
003130*****************************************************************         
003140* ACCUMULATE ONE PORTFOLIO'S OPEN LOTS BY SYMBOL, THEN WRITE ONE          
003150* RESULT LINE PER SYMBOL FOLLOWED BY THE PORTFOLIO TOTAL LINE.            
003160* IF THE PORTFOLIO HAS NO LOT WITH A POSITIVE REMAINING QUANTITY          
003170* AND A RESOLVABLE PRICE, NO SYMBOL COUNT IS BUILT - SKIP THE             
003180* PORTFOLIO ENTIRELY RATHER THAN WRITE AN EMPTY ZERO TOTAL LINE.          
003190*****************************************************************         
003200 3000-PROCESS-ONE-PORTFOLIO.                                              
003210     MOVE ZERO TO WS-SYMBOL-COUNT.                                        
003220     MOVE ZERO TO WS-PORTFOLIO-TOTAL.                                     
003230     MOVE 1 TO WS-LOT-SUB.                                                
003240     PERFORM 3100-ACCUMULATE-ONE-LOT THRU 3100-EXIT                       
003250         UNTIL WS-LOT-SUB > WS-LOT-COUNT.                                 
003260     IF WS-SYMBOL-COUNT > ZERO                                            
003270         MOVE 1 TO WS-SYM-SUB                                             
003280         PERFORM 3200-WRITE-ONE-SYMBOL-LINE THRU 3200-EXIT                
003290             UNTIL WS-SYM-SUB > WS-SYMBOL-COUNT                           
003300         PERFORM 3300-WRITE-TOTAL-LINE THRU 3300-EXIT                     
003310     END-IF.                                                              
003320     ADD 1 TO WS-PORT-SUB.                                                
003330 3000-EXIT.                                                               
003340     EXIT.                                                                
003350*                                                                         
003360*****************************************************************         
003370* SKIP THE LOT UNLESS IT BELONGS TO THIS PORTFOLIO, HAS A                 
003380* POSITIVE REMAINING QUANTITY, AND ITS SYMBOL IS PRICED.                  
003390*****************************************************************         
003400 3100-ACCUMULATE-ONE-LOT.                                                 
003410     IF WS-LOT-PORTFOLIO-ID (WS-LOT-SUB)                                  
003420             = WS-PORT-PORTFOLIO-ID (WS-PORT-SUB)                         
003430         AND WS-LOT-REMAINING-QTY (WS-LOT-SUB) > ZERO                     
003440         PERFORM 3110-LOOKUP-PRICE THRU 3110-EXIT                         
003450         IF PRICE-FOUND                                                   
003460             COMPUTE WS-ONE-LOT-PNL =                                     
003470                 (WS-PRICE-CURRENT-PRICE (WS-PRICE-IDX)                   
003480                     - WS-LOT-BUY-PRICE (WS-LOT-SUB))                     
003490                 * WS-LOT-REMAINING-QTY (WS-LOT-SUB)                      
003500             PERFORM 3120-ADD-TO-SYMBOL-TOTAL THRU 3120-EXIT              
003510             ADD WS-ONE-LOT-PNL TO WS-PORTFOLIO-TOTAL                     
003520         END-IF                                                           
003530     END-IF.                                                              
003540     ADD 1 TO WS-LOT-SUB.                                                 
003550 3100-EXIT.                                                               
003560     EXIT.                                                                
003570*                                                                         
003580 3110-LOOKUP-PRICE.                                                       
003590     MOVE "N" TO WS-PRICE-FOUND-SW.                                       
003600     IF WS-PRICE-COUNT > ZERO                                             
003610         SEARCH ALL WS-PRICE-ENTRY                                        
003620             WHEN WS-PRICE-SYMBOL (WS-PRICE-IDX)                          
003630                 = WS-LOT-SYMBOL (WS-LOT-SUB)                             
003640                 MOVE "Y" TO WS-PRICE-FOUND-SW                            
003650         END-SEARCH                                                       
003660     END-IF.                                                              
003670 3110-EXIT.                                                               
003680     EXIT.                                                                
003690*                                                                         
003700 3120-ADD-TO-SYMBOL-TOTAL.                                                
003710     MOVE "N" TO WS-SYM-FOUND-SW.                                         
003720     MOVE 1 TO WS-OUTER-SUB.                                              
003730     PERFORM 3130-SCAN-ONE-SYMBOL THRU 3130-EXIT                          
003740         UNTIL WS-OUTER-SUB > WS-SYMBOL-COUNT                             
003750         OR SYMBOL-FOUND.                                                 
003760     IF NOT SYMBOL-FOUND                                                  
003770         ADD 1 TO WS-SYMBOL-COUNT                                         
003780         SET WS-SYM-IDX TO WS-SYMBOL-COUNT                                
003790         MOVE WS-LOT-SYMBOL (WS-LOT-SUB)                                  
003800             TO WS-SYM-SYMBOL (WS-SYM-IDX)                                
003810         MOVE ZERO TO WS-SYM-UNREALIZED-PNL (WS-SYM-IDX)                  
003820     END-IF.                                                              
003830     ADD WS-ONE-LOT-PNL TO WS-SYM-UNREALIZED-PNL (WS-SYM-IDX).            
003840 3120-EXIT.                                                               
003850     EXIT.                                                                
003860*                                                                         
003870 3130-SCAN-ONE-SYMBOL.                                                    
003880     SET WS-SYM-IDX TO WS-OUTER-SUB.                                      
003890     IF WS-LOT-SYMBOL (WS-LOT-SUB) = WS-SYM-SYMBOL (WS-SYM-IDX)           
003900         MOVE "Y" TO WS-SYM-FOUND-SW                                      
003910     END-IF.                                                              
003920     ADD 1 TO WS-OUTER-SUB.                                               
003930 3130-EXIT.                                                               
003940     EXIT.                                                                
003950*                                                                         
003960 3200-WRITE-ONE-SYMBOL-LINE.                                              
003970     SET WS-SYM-IDX TO WS-SYM-SUB.                                        
003980     MOVE SPACES TO UNREALIZED-RESULT-RECORD.                             
003990     MOVE "S" TO UR-RECORD-TYPE-CD.                                       
004000     MOVE WS-PORT-PORTFOLIO-ID (WS-PORT-SUB) TO UR-PORTFOLIO-ID.          
004010     MOVE WS-SYM-SYMBOL (WS-SYM-IDX) TO UR-SYMBOL.                        
004020     MOVE WS-SYM-UNREALIZED-PNL (WS-SYM-IDX) TO UR-UNREALIZED-PNL.        
004030     WRITE UNREALIZED-RESULT-RECORD.                                      
004040     ADD 1 TO WS-RESULT-COUNT.                                            
004050     ADD 1 TO WS-SYM-SUB.                                                 
004060 3200-EXIT.                                                               
004070     EXIT.                                                                
004080*                                                                         
004090 3300-WRITE-TOTAL-LINE.                                                   
004100     MOVE SPACES TO UNREALIZED-RESULT-RECORD.                             
004110     MOVE "T" TO UR-RECORD-TYPE-CD.                                       
004120     MOVE WS-PORT-PORTFOLIO-ID (WS-PORT-SUB) TO UR-PORTFOLIO-ID.          
004130     MOVE SPACES TO UR-SYMBOL.                                            
004140     MOVE WS-PORTFOLIO-TOTAL TO UR-UNREALIZED-PNL.                        
004150     WRITE UNREALIZED-RESULT-RECORD.                                      
004160     ADD 1 TO WS-RESULT-COUNT.                                            
004170 3300-EXIT.                                                               
004180     EXIT.                                                                
004190*                                                                         
004200 9500-TERMINATE.                                                          
004210     MOVE WS-PORTFOLIO-COUNT TO WS-MSG-PORT-COUNT.                        
004220     MOVE WS-RESULT-COUNT TO WS-MSG-RESULT-COUNT.                         
004230     DISPLAY WS-TERMINATION-MESSAGE.                                      
004240 9500-EXIT.                                                               
004250     EXIT.                                                                
